000010*
000020* File section for py010 - Standard Payslip Engine.
000030*
000040  fd  PY-Std-Employee-File.
000050  copy "wspyemp.cob".
000060*
000070  fd  PY-Std-Payslip-File.
000080  01  PY-Std-Payslip-Line        pic x(132).
000090*
000100  fd  PY-Std-Summary-File.
000110  01  PY-Std-Summary-Line        pic x(132).
000120*
