000010*
000020* File section for py020 - Dynamic Period Payroll Engine.
000030*
000040  fd  PY-Dyn-Param-File.
000050  copy "wspyprm.cob".
000060*
000070  fd  PY-Faculty-File.
000080  copy "wspyfac.cob".
000090*
000100  fd  PY-Faculty-Payslip-File.
000110  01  PY-Fac-Payslip-Line        pic x(132).
000120*
000130  fd  PY-Faculty-Summary-File.
000140  01  PY-Fac-Summary-Line        pic x(132).
000150*
