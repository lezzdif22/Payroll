000010*
000020* File control for py010 - Standard Payslip Engine.
000030*
000040      select   PY-Std-Employee-File  assign       "PYEMFIL"
000050                        organization line sequential
000060                        status       PY-Std-Emp-Status.
000070*
000080      select   PY-Std-Payslip-File   assign       "PYPSLSTD"
000090                        organization line sequential
000100                        status       PY-Std-Psl-Status.
000110*
000120      select   PY-Std-Summary-File   assign       "PYPSLSUM"
000130                        organization line sequential
000140                        status       PY-Std-Sum-Status.
000150*
