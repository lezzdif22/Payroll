000010*
000020* File control for py020 - Dynamic Period Payroll Engine.
000030*
000040      select   PY-Dyn-Param-File     assign    "PYDYNPRM"
000050                        organization line sequential
000060                        status       PY-Dyn-Prm-Status.
000070*
000080      select   PY-Faculty-File       assign    "PYFACFIL"
000090                        organization line sequential
000100                        status       PY-Fac-Status.
000110*
000120      select   PY-Faculty-Payslip-File assign  "PYPSLFAC"
000130                        organization line sequential
000140                        status       PY-Fac-Psl-Status.
000150*
000160      select   PY-Faculty-Summary-File assign  "PYPSLSU2"
000170                        organization line sequential
000180                        status       PY-Fac-Sum-Status.
000190*
