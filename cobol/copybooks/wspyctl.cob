000010********************************************
000020*                                          *
000030*  Working Storage For Payroll Run         *
000040*     Control Totals - py010 & py020       *
000050********************************************
000060*
000070* Shared by both payslip engines so a maintainer touching one run
000080* summary format knows to check the other.
000090*
000100* 04/01/26 vbc - Created.
000110* 13/01/26 vbc - Added Ctl-Run-Date/Time for the summary banner.
000120* 27/01/26 vbc - Both fields are now actually loaded by aa000-Main at
000130*                start of run and printed on the Run Date/Run Time
000140*                lines of each engine's summary - were declared but
000150*                sitting unused since the 13/01 entry above.
000160*
000170  01  PY-Run-Header.
000180*                                  ccyymmdd
000190      03  Ctl-Run-Date           pic 9(8)   comp.
000200*                                  hhmmss
000210      03  Ctl-Run-Time           pic 9(6)   comp.
000220      03  filler                 pic x(10).
000230*
000240  01  PY-Run-Control-Record.
000250      03  Ctl-Employees-Read     pic 9(5)        comp.
000260      03  Ctl-Payslips-Written   pic 9(5)        comp.
000270      03  Ctl-Gross-Pay-Total    pic s9(9)v99    comp-3.
000280      03  Ctl-Deductions-Total   pic s9(9)v99    comp-3.
000290      03  Ctl-Net-Pay-Total      pic s9(9)v99    comp-3.
000300      03  filler                 pic x(20).
000310*
