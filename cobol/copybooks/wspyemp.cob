000010********************************************
000020*                                          *
000030*  Record Definition For Standard Payroll  *
000040*     Employee Input File (Hourly Emps)    *
000050*     One record per employee per period   *
000060********************************************
000070*  File size 100 bytes.
000080*
000090* 04/01/26 vbc - Created for py010 - hourly payslip engine.
000100* 09/01/26 vbc - Dept/Position made optional (may be spaces).
000110*
000120  01  PY-Std-Employee-Record.
000130*                                  full name - required
000140      03  Std-Emp-Name           pic x(30).
000150*                                  "EMP001" style id - required
000160      03  Std-Emp-Id             pic x(10).
000170*                                  rate per hour, dollars - required
000180      03  Std-Emp-Hourly-Rate    pic 9(4)v99.
000190*                                  hours worked this period - required
000200      03  Std-Emp-Hours          pic 9(3)v99.
000210*                                  optional, may be spaces
000220      03  Std-Emp-Dept           pic x(20).
000230*                                  optional, may be spaces
000240      03  Std-Emp-Position       pic x(25).
000250      03  filler                 pic x(4).
000260*
