000010********************************************
000020*                                          *
000030*  Record Definition For Dynamic Period    *
000040*   Payroll Input File (Pt-Time Faculty)   *
000050*     Uses Fac-Seq to identify data rows   *
000060********************************************
000070*  File size 176 bytes.
000080*
000090* Rate, hours, adjustment and tax fields arrive as display text and
000100* may carry currency signs, commas, a trailing percent sign or a lone
000110* dash for a blank - they are NOT packed numerics on this file.
000120* SAFE-NUMERIC and PARSE-PERCENT in py020 turn them into the numeric
000130* calc block held in wspyfcb.cob before any arithmetic is done.
000140*
000150* 06/01/26 vbc - Created for py020 - faculty dynamic payroll engine.
000160* 11/01/26 vbc - Widened Fac-Account-No to x(16) to match bank format.
000170*
000180  01  PY-Faculty-Record.
000190*                                  numeric test flags data row vs junk row
000200      03  Fac-Seq                pic x(4).
000210*                                  bank/payroll account no - may be spaces
000220      03  Fac-Account-No         pic x(16).
000230      03  Fac-Name               pic x(30).
000240*                                  e.g. "12.50" or dollar-sign "12.50"
000250      03  Fac-Hourly-Rate        pic x(9).
000260*                                  hours for up to 5 semi-monthly periods
000270      03  Fac-Period-Hours       pic x(9)  occurs 5.
000280*                                  active periods, clamped 1-5 on load
000290      03  Fac-Period-Count       pic x(1).
000300*                                  optional
000310      03  Fac-Adj-Hours          pic x(9).
000320*                                  overrides adj-hours*rate when non-zero
000330      03  Fac-Adj-Amount         pic x(12).
000340*                                  e.g. "10%" or "0.100"
000350      03  Fac-Wtax-Rate          pic x(8).
000360*                                  overrides rate when non-zero
000370      03  Fac-Wtax-Amount        pic x(12).
000380      03  Fac-Ptax-Rate          pic x(8).
000390      03  Fac-Ptax-Amount        pic x(12).
000400      03  filler                 pic x(10).
000410*
