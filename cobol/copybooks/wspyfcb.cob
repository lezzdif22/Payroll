000010********************************************
000020*                                          *
000030*  Working Storage For Dynamic Period      *
000040*   Payroll Calculation Block - py020      *
000050*     Converted view of PY-Faculty-Record  *
000060********************************************
000070*
000080* Filled by zz060-Safe-Numeric / zz065-Parse-Percent out of the raw
000090* text fields in wspyfac.cob.  Carried through one employee's pay
000100* computation and onto the payslip.
000110*
000120* 06/01/26 vbc - Created for py020 - faculty dynamic payroll engine.
000130* 15/01/26 vbc - Added Fac-Disp-Wtax-Rate/Fac-Disp-Ptax-Rate for the
000140*                rate back-fill shown on the payslip.
000150* 16/01/26 vbc - Added trailing filler pad, in line with the rest of
000160*                the payroll copybooks.
000170*
000180  01  PY-Faculty-Calc-Block.
000190      03  Fac-N-Seq              pic 9(4)             comp.
000200      03  Fac-N-Hourly-Rate      pic 9(4)v99          comp-3.
000210      03  Fac-N-Period-Hours     pic 9(3)v99  comp-3  occurs 5.
000220      03  Fac-N-Period-Count     pic 9.
000230      03  Fac-N-Adj-Hours        pic 9(3)v99          comp-3.
000240      03  Fac-N-Adj-Amount       pic s9(7)v99         comp-3.
000250      03  Fac-N-Wtax-Rate        pic v999             comp-3.
000260      03  Fac-N-Wtax-Amount      pic s9(7)v99         comp-3.
000270      03  Fac-N-Ptax-Rate        pic v999             comp-3.
000280      03  Fac-N-Ptax-Amount      pic s9(7)v99         comp-3.
000290*                                  rate back-fill for display
000300      03  Fac-Disp-Wtax-Rate     pic v999             comp-3.
000310*                                  rate back-fill for display
000320      03  Fac-Disp-Ptax-Rate     pic v999             comp-3.
000330      03  Fac-Period-Amt         pic s9(7)v99 comp-3  occurs 5.
000340      03  Fac-Total-Hours        pic 9(5)v99          comp-3.
000350      03  Fac-Salary-Earned      pic s9(7)v99         comp-3.
000360      03  Fac-Adjustment         pic s9(7)v99         comp-3.
000370      03  Fac-Sub-Total          pic s9(7)v99         comp-3.
000380      03  Fac-W-Tax-15           pic s9(7)v99         comp-3.
000390      03  Fac-W-Tax-30           pic s9(7)v99         comp-3.
000400      03  Fac-P-Tax-15           pic s9(7)v99         comp-3.
000410      03  Fac-P-Tax-30           pic s9(7)v99         comp-3.
000420      03  Fac-Total-15           pic s9(7)v99         comp-3.
000430      03  Fac-Total-30           pic s9(7)v99         comp-3.
000440      03  Fac-Total-Deductions   pic s9(7)v99         comp-3.
000450      03  Fac-Net-Pay            pic s9(7)v99         comp-3.
000460      03  Fac-Row-Sw             pic x.
000470          88  Fac-Row-Is-Data    value "Y".
000480          88  Fac-Row-Is-Junk    value "N".
000490      03  filler                 pic x(05).
000500*
