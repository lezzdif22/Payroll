000010********************************************
000020*                                          *
000030*  Record Definition For Py Dynamic Run    *
000040*     Parameter File - py020 only          *
000050*     One record, read once at Start Of Run *
000060********************************************
000070*  File size 124 bytes.
000080*
000090* 07/01/26 vbc - Created.
000100* 12/01/26 vbc - Placement-Option default changed to spaces on file so
000110*                aa005 can tell "not supplied" from "BOTH" requested.
000120*
000130  01  PY-Dyn-Run-Param-Record.
000140*                                  def 5 - clamped to 1-5 on load
000150      03  Prm-Period-Count       pic 9.
000160*                                  def spaces, e.g. "JAN 1-15"
000170      03  Prm-Period-Label       pic x(20)   occurs 5.
000180*                                  "15  ", "30  " or "BOTH" - def BOTH
000190      03  Prm-Placement-Option   pic x(4).
000200      03  filler                 pic x(19).
000210*
