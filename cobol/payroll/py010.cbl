000010*****************************************************************
000020*                                                               *
000030*              Standard Hourly Payslip Engine                  *
000040*                                                               *
000050*****************************************************************
000060*
000070  identification division.
000080*
000090  program-id.        py010.
000100*
000110  author.             R T Dyer.
000120*
000130  installation.       Applewood Computers.
000140*
000150  date-written.       14/03/1984.
000160*
000170  date-compiled.
000180*
000190  security.           Copyright (c) 1984-2026 & later, Applewood
000200                       Computers.  Distributed under the GNU General
000210                       Public License.  See the file COPYING for
000220                       details.
000230*
000240* Remarks.           Reads the hourly-paid employee file one record
000250*                     per employee, works out regular/overtime pay
000260*                     and the standard six deductions and prints one
000270*                     payslip per employee followed by a run summary.
000280*
000290* Version.           See Prog-Name in WS.
000300*
000310* Called modules.
000320*                     None.
000330*
000340* Functions used.
000350*                     None.
000360*
000370* Files used.
000380*                     pyemfil.   Hourly employee input.
000390*                     pypslstd.  Payslip print file.
000400*                     pypslsum.  End of run summary print file.
000410*
000420* Error messages used.
000430* System wide:
000440*                     SY001, SY010.
000450* Program specific:
000460*                     PY101 - PY103.
000470*
000480*****************************************************************
000490* Change log.
000500*****************************************************************
000510* 14/03/1984 rtd - 1.0.00 Created - hourly payslip run.
000520* 02/09/1985 rtd - 1.0.01 Dept/Position printed on payslip when held.
000530* 21/11/1987 khp - 1.0.02 Corrected overtime rate - was x1.25, now x1.5
000540*                  per revised award terms.
000550* 09/06/1991 khp - 1.0.03 Health Insurance deduction changed from a
000560*                  percentage to a flat $75.00 per run.
000570* 17/01/1994 jml - 1.0.04 Added run totals to the summary print.
000580* 30/11/1998 jml - 1.0.05 Y2K - Ctl-Run-Date widened to ccyymmdd, all
000590*                  2-digit year handling removed from this program.
000600* 14/02/1999 jml - 1.0.06 Y2K - confirmed summary banner prints full
000610*                  4 digit year - no further 19xx/20xx ambiguity.
000620* 18/05/2003 pds - 1.0.07 Retirement deduction added at 5%.
000630* 11/10/2007 pds - 1.0.08 Non-numeric rate or hours now rejected and
000640*                  counted rather than aborting the run.
000650* 23/07/2012 vbc - 1.0.09 Converted to Open Cobol - no logic change.
000660* 02/02/2026 vbc - 1.0.10 Created py010/py020 pair to replace the
000670*                  old combined payroll run - see pyrgstr, py000.
000680* 04/01/2026 vbc - 1.0.11 Re-pointed at the new wspyemp/wspyctl
000690*                  copybooks.
000700* 10/01/2026 vbc - 1.0.12 Payslip now shows company name, pay period
000710*                  and pay date, a regular/overtime pay breakdown and
000720*                  overtime rate line, a Total Deductions line, and a
000730*                  proper payment-method/HR footer in place of the
000740*                  old one-liner.
000750* 20/01/2026 vbc - 1.0.13 Added remarks through bb000/cc000 at the
000760*                  auditor's request - paragraphs were correct but
000770*                  under-commented for a program this size.
000780* 27/01/2026 vbc - 1.0.14 Run summary now shows Run Date/Run Time,
000790*                  taken off Ctl-Run-Date/Ctl-Run-Time which were
000800*                  declared back at 1.0.11 but never actually loaded
000810*                  or printed - see wspyctl.cob log.
000820*
000830*****************************************************************
000840* Copyright notice.
000850* *****************
000860*
000870* This notice supersedes all prior copyright notices and was updated
000880* 2024-04-16.
000890*
000900* These files and programs are part of the Applewood Computers
000910* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
000920* and later.
000930*
000940* This program is now free software; you can redistribute it and/or
000950* modify it under the terms listed here and of the GNU General
000960* Public License as published by the Free Software Foundation;
000970* version 3 and later as revised for PERSONAL USAGE ONLY and that
000980* includes for use within a business but EXCLUDES repackaging or for
000990* Resale, Rental or Hire in ANY way.
001000*
001010*****************************************************************
001020*
001030  environment division.
001040*
001050  configuration section.
001060*
001070  special-names.
001080      C01 is Top-Of-Form
001090      class Numeric-Sign is "+" "-"
001100      Switch-1 is UPSI-0 on status is Py-Debug-On
001110                         off status is Py-Debug-Off.
001120*
001130  input-output section.
001140*
001150  file-control.
001160*              employee input, standard payslip and summary prints -
001170*              see selpy010 for the actual ASSIGN TO names
001180  copy "selpy010.cob".
001190*
001200  data division.
001210*
001220  file section.
001230*
001240*              pyemfil / pypslstd / pypslsum record layouts
001250  copy "fdpy010.cob".
001260*
001270  working-storage section.
001280*
001290*              run control totals - shared layout with py020
001300  copy "wspyctl.cob".
001310*
001320*              literal used on the compile listing banner, and the
001330*              value the "Version" remark above points at
001340  77  Prog-Name                  pic x(16)   value "py010 (1.0.14)".
001350*
001360*              file status bytes - checked after every OPEN, and the
001370*              employee file status is also checked after every READ
001380  01  PY-Std-Emp-Status          pic xx              value spaces.
001390      88  Std-Emp-Ok             value "00".
001400      88  Std-Emp-Eof            value "10".
001410*
001420  01  PY-Std-Psl-Status          pic xx              value spaces.
001430      88  Std-Psl-Ok             value "00".
001440*
001450  01  PY-Std-Sum-Status          pic xx              value spaces.
001460      88  Std-Sum-Ok             value "00".
001470*
001480*              end of file and validity switches
001490  01  WS-Eof-Sw                  pic x               value "N".
001500      88  Std-Emp-Eof-Reached    value "Y".
001510*
001520  01  WS-Valid-Sw                pic x               value "Y".
001530      88  Std-Rec-Valid          value "Y".
001540      88  Std-Rec-Invalid        value "N".
001550*
001560*              count of employee rows zz060 threw out this run
001570  01  WS-Rejected-Count          pic 9(5)            comp.
001580*
001590*              subscripts - WS-Ix drives both the deduction-total
001600*              loop in bb000 and the deduction-print loop in cc000
001610  01  WS-Ix                      pic 9(3)            comp.
001620*
001630*              hours/pay working fields - reset and filled fresh for
001640*              each employee by bb000-Calculate-Pay
001650*                                  capped at 40 by bb000
001660  01  WS-Reg-Hours               pic 9(3)v99         comp-3.
001670*                                  hours past 40, zero if none
001680  01  WS-OT-Hours                pic 9(3)v99         comp-3.
001690*                                  Reg-Hours * Std-Emp-Hourly-Rate
001700  01  WS-Reg-Pay                 pic s9(7)v99        comp-3.
001710*                                  OT-Hours * rate * 1.5
001720  01  WS-OT-Pay                  pic s9(7)v99        comp-3.
001730*                                  Reg-Pay + OT-Pay
001740  01  WS-Gross-Pay               pic s9(7)v99        comp-3.
001750*                                  sum of all six WS-Ded-Amt entries
001760  01  WS-Total-Deductions        pic s9(7)v99        comp-3.
001770*                                  Gross-Pay - Total-Deductions
001780  01  WS-Net-Pay                 pic s9(7)v99        comp-3.
001790*
001800*              the six standard deductions, table view for totalling
001810*              and named view for printing - table/named dual view
001820  01  WS-Deductions.
001830      03  WS-Ded-Amt             pic s9(7)v99  comp-3  occurs 6.
001840  01  WS-Ded-Named redefines WS-Deductions.
001850*                                  subscript 1
001860      03  WS-Ded-Federal         pic s9(7)v99        comp-3.
001870*                                  subscript 2
001880      03  WS-Ded-State           pic s9(7)v99        comp-3.
001890*                                  subscript 3
001900      03  WS-Ded-Socsec          pic s9(7)v99        comp-3.
001910*                                  subscript 4
001920      03  WS-Ded-Medicare        pic s9(7)v99        comp-3.
001930*                                  subscript 5 - flat, not a rate
001940      03  WS-Ded-Health          pic s9(7)v99        comp-3.
001950*                                  subscript 6 - flat, not a rate
001960      03  WS-Ded-401k            pic s9(7)v99        comp-3.
001970*
001980*              the four percentage-based deduction rates - table view
001990*              for the print loop, named view for the computes
002000  01  WS-Ded-Rate-Table.
002010      03  WS-Ded-Rate            pic v9999           occurs 4.
002020  01  WS-Ded-Rate-Named redefines WS-Ded-Rate-Table.
002030*                                  20%, set by aa005-Init-Rates
002040      03  WS-Rate-Federal        pic v9999.
002050*                                  5%, set by aa005-Init-Rates
002060      03  WS-Rate-State          pic v9999.
002070*                                  6.2%, set by aa005-Init-Rates
002080      03  WS-Rate-Socsec         pic v9999.
002090*                                  1.45%, set by aa005-Init-Rates
002100      03  WS-Rate-Medicare       pic v9999.
002110*
002120*              retirement is a flat 5% of gross, Health Insurance is
002130*              a flat dollar amount per run - neither varies by
002140*              employee so both are set once, not read off a file
002150  01  WS-Rate-Retirement         pic v9999           value .05.
002160  01  WS-Amt-Health              pic s9(7)v99  comp-3  value 75.00.
002170*
002180*              run date, packed for arithmetic, display view for
002190*              print - also split out below for the pay period and
002200*              pay date shown in the payslip header
002210*                                  binary view, not actually used in
002220*                                  arithmetic this run but kept for
002230*                                  the redefines pair's own sake
002240  01  WS-Run-Date-Bin            pic 9(8)            comp.
002250*                                  display view - this is the one
002260*                                  actually read by aa006 below
002270  01  WS-Run-Date-Disp redefines WS-Run-Date-Bin
002280                                 pic 9(8).
002290*                                  hhmmss, accepted alongside the run
002300*                                  date and moved into Ctl-Run-Time for
002310*                                  the summary - py010/py020 share the
002320*                                  one pair of fields in wspyctl.cob
002330  01  WS-Run-Time-Bin            pic 9(6)            comp.
002340*
002350*              pay period (mm/ccyy) and pay date, built once by
002360*              aa006-Build-Pay-Period off the run date above
002370  01  WS-Pp-Month                pic 99.
002380  01  WS-Pp-Year                 pic 9(4).
002390  01  WS-Pay-Period-Edit         pic x(7).
002400  01  WS-Pay-Date-Edit           pic 9999/99/99.
002410*
002420*              the payslip itself - one 132 byte print line, built
002430*              up a line at a time in WS-Psl-Col1 and moved across
002440  01  WS-Payslip-Line.
002450      03  WS-Psl-Col1            pic x(80).
002460      03  filler                 pic x(52).
002470*
002480*              edited fields used to format money/rates/percentages/
002490*              counts onto the payslip and summary prints
002500*                                  dollar amounts, up to $99,999.99
002510  01  WS-Money-Edit               pic $$$$,$$9.99.
002520*                                  hourly rates, up to 999.99
002530  01  WS-Rate-Edit                 pic zz9.99.
002540*                                  whole-percent deduction rates
002550  01  WS-Pct-Edit                  pic zz9.
002560*                                  run-total counts on the summary
002570  01  WS-Count-Edit                pic zzzz9.
002580*
002590*              error message built by the failing paragraph and
002600*              handed to zz040-Evaluate-Message for display
002610  01  WS-Error-Message.
002620      03  WS-Err-Code            pic x(5).
002630      03  filler                 pic x            value space.
002640      03  WS-Err-Text            pic x(60).
002650*
002660  procedure division.
002670*
002680*              mainline - opens the files, primes the run totals and
002690*              the per-employee loop, then writes the summary
002700  aa000-Main.
002710*                                  picks up today's date once for
002720*                                  the whole run - pay period/date
002730*                                  are not carried on the input file
002740      accept WS-Run-Date-Disp from date yyyymmdd.
002750*                                  run time, for the summary banner -
002760*                                  both moved into the shared control
002770*                                  record so the Run Date/Run Time
002780*                                  lines below read off Ctl-Run-Date/
002790*                                  Ctl-Run-Time, same as py020 does
002800      accept WS-Run-Time-Bin from time.
002810      move WS-Run-Date-Bin to Ctl-Run-Date.
002820      move WS-Run-Time-Bin to Ctl-Run-Time.
002830      perform aa005-Init-Rates.
002840      perform aa006-Build-Pay-Period.
002850      perform aa010-Open-Py-Files.
002860*                                  run totals zeroed before the first
002870*                                  employee is read
002880      move zero to Ctl-Employees-Read
002890      move zero to Ctl-Payslips-Written
002900      move zero to Ctl-Gross-Pay-Total
002910      move zero to Ctl-Deductions-Total
002920      move zero to Ctl-Net-Pay-Total
002930      move zero to WS-Rejected-Count.
002940      perform aa050-Process-Employees thru aa050-Exit
002950          until Std-Emp-Eof-Reached.
002960      perform aa090-Write-Summary.
002970      perform aa099-Close-Py-Files.
002980      goback.
002990*
003000*              rates are set here, not by VALUE on the redefined
003010*              WS-Ded-Rate-Named group - a redefining item may not
003020*              carry a VALUE clause
003030  aa005-Init-Rates.
003040*                                  20% federal withholding
003050      move .20   to WS-Rate-Federal.
003060*                                  5% state withholding
003070      move .05   to WS-Rate-State.
003080*                                  6.2% social security
003090      move .062  to WS-Rate-Socsec.
003100*                                  1.45% medicare
003110      move .0145 to WS-Rate-Medicare.
003120*
003130*              pay period shown on the payslip header is taken off
003140*              the run date - this is a period-paid run, not a
003150*              per-employee pay-period field
003160  aa006-Build-Pay-Period.
003170*                                  ccyymmdd (5:2) is the mm byte pair
003180      move WS-Run-Date-Disp (5:2) to WS-Pp-Month.
003190*                                  ccyymmdd (1:4) is the ccyy pair
003200      move WS-Run-Date-Disp (1:4) to WS-Pp-Year.
003210      move spaces to WS-Pay-Period-Edit.
003220*                                  builds "mm/ccyy" for the header
003230      string WS-Pp-Month delimited by size
003240             "/"          delimited by size
003250             WS-Pp-Year    delimited by size
003260             into WS-Pay-Period-Edit.
003270*                                  edited-picture move inserts the
003280*                                  slashes for the pay date line
003290      move WS-Run-Date-Disp to WS-Pay-Date-Edit.
003300*
003310*              opens the three files used this run - any failure to
003320*              open stops the run dead, there is nothing to process
003330*              or print without these files
003340  aa010-Open-Py-Files.
003350*                                  employee input must open clean -
003360*                                  return code 1 to the JCL/menu on
003370*                                  failure
003380      open input PY-Std-Employee-File.
003390      if not Std-Emp-Ok
003400          move "PY101" to WS-Err-Code
003410          move "Unable to open employee input file" to WS-Err-Text
003420          perform zz040-Evaluate-Message
003430          goback returning 1.
003440*                                  payslip print file - return 2
003450      open output PY-Std-Payslip-File.
003460      if not Std-Psl-Ok
003470          move "PY102" to WS-Err-Code
003480          move "Unable to open payslip print file" to WS-Err-Text
003490          perform zz040-Evaluate-Message
003500          goback returning 2.
003510*                                  run summary print file - return 3
003520      open output PY-Std-Summary-File.
003530      if not Std-Sum-Ok
003540          move "PY103" to WS-Err-Code
003550          move "Unable to open summary print file" to WS-Err-Text
003560          perform zz040-Evaluate-Message
003570          goback returning 3.
003580  aa010-Exit.
003590*                                  falls through here on a clean open
003600      exit.
003610*
003620*              reads one employee, validates it, calculates pay and
003630*              prints the payslip - a rejected row is counted and
003640*              skipped, it does not stop the run
003650  aa050-Process-Employees.
003660*                                  normal end of file - not an error
003670      read PY-Std-Employee-File
003680          at end
003690              move "Y" to WS-Eof-Sw
003700              go to aa050-Exit.
003710*                                  a bad read is an error, not eof -
003720*                                  logged, then treated as eof so the
003730*                                  run ends cleanly rather than loops
003740      if not Std-Emp-Ok
003750          move "SY010" to WS-Err-Code
003760          move "Read error on employee input file" to WS-Err-Text
003770          perform zz040-Evaluate-Message
003780          move "Y" to WS-Eof-Sw
003790          go to aa050-Exit.
003800      add 1 to Ctl-Employees-Read.
003810*                                  per 1.0.08 - bad rows are counted
003820*                                  and skipped, not fatal
003830      perform zz060-Validate-Input-Rec.
003840      if Std-Rec-Invalid
003850          add 1 to WS-Rejected-Count
003860          go to aa050-Exit.
003870      perform bb000-Calculate-Pay thru bb000-Exit.
003880      perform cc000-Print-Payslip thru cc000-Exit.
003890      add 1 to Ctl-Payslips-Written.
003900*                                  rolls this employee's figures into
003910*                                  the run totals for aa090 below
003920      add WS-Gross-Pay to Ctl-Gross-Pay-Total.
003930      add WS-Total-Deductions to Ctl-Deductions-Total.
003940      add WS-Net-Pay to Ctl-Net-Pay-Total.
003950  aa050-Exit.
003960      exit.
003970*
003980*              one summary line per run total, written after the
003990*              last employee's payslip - counts first, then money
004000  aa090-Write-Summary.
004010*                                  banner line, then a blank line
004020      move spaces to PY-Std-Summary-Line.
004030      move "STANDARD HOURLY PAYROLL - RUN SUMMARY" to WS-Psl-Col1.
004040      move WS-Psl-Col1 to PY-Std-Summary-Line.
004050      write PY-Std-Summary-Line.
004060      move spaces to PY-Std-Summary-Line.
004070      write PY-Std-Summary-Line.
004080*                                  run date/time, off the shared
004090*                                  Ctl-Run-Date/Ctl-Run-Time moved in
004100*                                  at aa000 - ccyymmdd and hhmmss, no
004110*                                  editing, same plain-digit style the
004120*                                  run date line already used in py020
004130      move spaces to WS-Psl-Col1.
004140      string "Run Date . . . . . . . . " delimited by size
004150             Ctl-Run-Date            delimited by size
004160             into WS-Psl-Col1.
004170      move WS-Psl-Col1 to PY-Std-Summary-Line.
004180      write PY-Std-Summary-Line.
004190      move spaces to WS-Psl-Col1.
004200      string "Run Time . . . . . . . . " delimited by size
004210             Ctl-Run-Time            delimited by size
004220             into WS-Psl-Col1.
004230      move WS-Psl-Col1 to PY-Std-Summary-Line.
004240      write PY-Std-Summary-Line.
004250*                                  employees read this run
004260      move Ctl-Employees-Read to WS-Count-Edit.
004270      move spaces to WS-Psl-Col1.
004280      string "Employees Read . . . . . " delimited by size
004290             WS-Count-Edit           delimited by size
004300             into WS-Psl-Col1.
004310      move WS-Psl-Col1 to PY-Std-Summary-Line.
004320      write PY-Std-Summary-Line.
004330*                                  payslips actually written
004340      move Ctl-Payslips-Written to WS-Count-Edit.
004350      move spaces to WS-Psl-Col1.
004360      string "Payslips Written . . . . " delimited by size
004370             WS-Count-Edit           delimited by size
004380             into WS-Psl-Col1.
004390      move WS-Psl-Col1 to PY-Std-Summary-Line.
004400      write PY-Std-Summary-Line.
004410*                                  blank name or non-numeric rate/
004420*                                  hours, counted by zz060
004430      move WS-Rejected-Count to WS-Count-Edit.
004440      move spaces to WS-Psl-Col1.
004450      string "Records Rejected . . . . " delimited by size
004460             WS-Count-Edit           delimited by size
004470             into WS-Psl-Col1.
004480      move WS-Psl-Col1 to PY-Std-Summary-Line.
004490      write PY-Std-Summary-Line.
004500*                                  run total gross pay
004510      move Ctl-Gross-Pay-Total to WS-Money-Edit.
004520      move spaces to WS-Psl-Col1.
004530      string "Total Gross Pay . . . . $" delimited by size
004540             WS-Money-Edit            delimited by size
004550             into WS-Psl-Col1.
004560      move WS-Psl-Col1 to PY-Std-Summary-Line.
004570      write PY-Std-Summary-Line.
004580*                                  run total of all six deductions
004590      move Ctl-Deductions-Total to WS-Money-Edit.
004600      move spaces to WS-Psl-Col1.
004610      string "Total Deductions  . . . $" delimited by size
004620             WS-Money-Edit            delimited by size
004630             into WS-Psl-Col1.
004640      move WS-Psl-Col1 to PY-Std-Summary-Line.
004650      write PY-Std-Summary-Line.
004660*                                  run total net pay
004670      move Ctl-Net-Pay-Total to WS-Money-Edit.
004680      move spaces to WS-Psl-Col1.
004690      string "Total Net Pay . . . . . $" delimited by size
004700             WS-Money-Edit            delimited by size
004710             into WS-Psl-Col1.
004720      move WS-Psl-Col1 to PY-Std-Summary-Line.
004730      write PY-Std-Summary-Line.
004740*
004750*              all three files are closed together here - there is
004760*              only one close point, at the very end of the run
004770  aa099-Close-Py-Files.
004780*                                  no file-status check on close -
004790*                                  nothing further to do if it fails,
004800*                                  the run has already finished
004810      close PY-Std-Employee-File
004820            PY-Std-Payslip-File
004830            PY-Std-Summary-File.
004840*
004850*****************************************************************
004860* bb000 works out regular/overtime hours and pay, the six standard
004870* deductions and the net pay for the employee now held on the
004880* employee record.
004890*****************************************************************
004900  bb000-Calculate-Pay.
004910*                                  first 40 hours are regular, the
004920*                                  rest (if any) is overtime
004930      if Std-Emp-Hours > 40
004940          move 40 to WS-Reg-Hours
004950          compute WS-OT-Hours = Std-Emp-Hours - 40
004960      else
004970          move Std-Emp-Hours to WS-Reg-Hours
004980          move zero to WS-OT-Hours.
004990*                                  regular pay at the employee's rate
005000      compute WS-Reg-Pay rounded =
005010              WS-Reg-Hours * Std-Emp-Hourly-Rate.
005020*                                  overtime pay at 1.5x the rate
005030      compute WS-OT-Pay rounded =
005040              WS-OT-Hours * Std-Emp-Hourly-Rate * 1.5.
005050      compute WS-Gross-Pay rounded = WS-Reg-Pay + WS-OT-Pay.
005060*                                  the four percentage deductions,
005070*                                  each a straight percent of gross
005080*                                  20% federal
005090      compute WS-Ded-Federal  rounded =
005100              WS-Gross-Pay * WS-Rate-Federal.
005110*                                  5% state
005120      compute WS-Ded-State    rounded =
005130              WS-Gross-Pay * WS-Rate-State.
005140*                                  6.2% social security
005150      compute WS-Ded-Socsec   rounded =
005160              WS-Gross-Pay * WS-Rate-Socsec.
005170*                                  1.45% medicare
005180      compute WS-Ded-Medicare rounded =
005190              WS-Gross-Pay * WS-Rate-Medicare.
005200*                                  Health Insurance is a flat amount,
005210*                                  not a percentage of gross
005220      move WS-Amt-Health to WS-Ded-Health.
005230*                                  Retirement is 5% of gross
005240      compute WS-Ded-401k     rounded =
005250              WS-Gross-Pay * WS-Rate-Retirement.
005260*                                  cleared before bb050 accumulates
005270      move zero to WS-Total-Deductions.
005280*                                  totals all six deduction amounts
005290*                                  (percentage and flat alike) in one
005300*                                  pass over WS-Ded-Amt
005310      perform bb050-Sum-One-Deduction thru bb050-Exit
005320          varying WS-Ix from 1 by 1 until WS-Ix > 6.
005330      compute WS-Net-Pay rounded = WS-Gross-Pay - WS-Total-Deductions.
005340  bb000-Exit.
005350      exit.
005360*
005370*              adds one table entry of WS-Ded-Amt into the running
005380*              total - driven by bb000 for all six deductions
005390  bb050-Sum-One-Deduction.
005400      add WS-Ded-Amt (WS-Ix) to WS-Total-Deductions.
005410  bb050-Exit.
005420      exit.
005430*
005440*****************************************************************
005450* cc000 formats and prints the banner payslip for one employee.
005460* The overtime line only appears when the employee actually worked
005470* overtime this period.
005480*****************************************************************
005490  cc000-Print-Payslip.
005500*                                  top banner and company name
005510      move spaces to PY-Std-Payslip-Line.
005520      move all "=" to WS-Psl-Col1.
005530      move WS-Psl-Col1 to PY-Std-Payslip-Line.
005540      write PY-Std-Payslip-Line.
005550*                                  company name line
005560      move spaces to WS-Psl-Col1.
005570      string "APPLEWOOD COMPUTERS" delimited by size into WS-Psl-Col1.
005580      move WS-Psl-Col1 to PY-Std-Payslip-Line.
005590      write PY-Std-Payslip-Line.
005600*                                  report title line
005610      move spaces to WS-Psl-Col1.
005620      string "EMPLOYEE PAYSLIP" delimited by size into WS-Psl-Col1.
005630      move WS-Psl-Col1 to PY-Std-Payslip-Line.
005640      write PY-Std-Payslip-Line.
005650*                                  closes off the heading block
005660      move spaces to WS-Psl-Col1.
005670      move all "=" to WS-Psl-Col1.
005680      move WS-Psl-Col1 to PY-Std-Payslip-Line.
005690      write PY-Std-Payslip-Line.
005700*                                  pay period (mm/ccyy) and pay date,
005710*                                  both built once by aa006 off the
005720*                                  run date - same for every employee
005730      move spaces to WS-Psl-Col1.
005740      string "Pay Period    : " delimited by size
005750             WS-Pay-Period-Edit  delimited by size
005760             into WS-Psl-Col1.
005770      move WS-Psl-Col1 to PY-Std-Payslip-Line.
005780      write PY-Std-Payslip-Line.
005790*                                  pay date, slashes via the edited
005800*                                  picture on WS-Pay-Date-Edit
005810      move spaces to WS-Psl-Col1.
005820      string "Pay Date      : " delimited by size
005830             WS-Pay-Date-Edit    delimited by size
005840             into WS-Psl-Col1.
005850      move WS-Psl-Col1 to PY-Std-Payslip-Line.
005860      write PY-Std-Payslip-Line.
005870*                                  blank line before the employee
005880*                                  name/id block
005890      move spaces to PY-Std-Payslip-Line.
005900      write PY-Std-Payslip-Line.
005910*                                  employee name and id, always shown
005920      move spaces to WS-Psl-Col1.
005930      string "Employee Name : " delimited by size
005940             Std-Emp-Name       delimited by size
005950             into WS-Psl-Col1.
005960      move WS-Psl-Col1 to PY-Std-Payslip-Line.
005970      write PY-Std-Payslip-Line.
005980*                                  Std-Emp-Id is the payroll number,
005990*                                  not a government id
006000      move spaces to WS-Psl-Col1.
006010      string "Employee ID   : " delimited by size
006020             Std-Emp-Id         delimited by size
006030             into WS-Psl-Col1.
006040      move WS-Psl-Col1 to PY-Std-Payslip-Line.
006050      write PY-Std-Payslip-Line.
006060*                                  department/position only print
006070*                                  when the employee record holds one
006080*                                  - per 1.0.01 above
006090      if Std-Emp-Dept not = spaces
006100          move spaces to WS-Psl-Col1
006110          string "Department    : " delimited by size
006120                 Std-Emp-Dept       delimited by size
006130                 into WS-Psl-Col1
006140          move WS-Psl-Col1 to PY-Std-Payslip-Line
006150          write PY-Std-Payslip-Line.
006160      if Std-Emp-Position not = spaces
006170          move spaces to WS-Psl-Col1
006180          string "Position      : " delimited by size
006190                 Std-Emp-Position   delimited by size
006200                 into WS-Psl-Col1
006210          move WS-Psl-Col1 to PY-Std-Payslip-Line
006220          write PY-Std-Payslip-Line.
006230*                                  blank line before the hours block
006240      move spaces to PY-Std-Payslip-Line.
006250      write PY-Std-Payslip-Line.
006260*                                  hours worked - regular always
006270*                                  shown, overtime hours only when
006280*                                  the employee actually worked any
006290      move WS-Reg-Hours to WS-Rate-Edit.
006300      move spaces to WS-Psl-Col1.
006310      string "Regular Hours . . . . . " delimited by size
006320             WS-Rate-Edit              delimited by size
006330             into WS-Psl-Col1.
006340      move WS-Psl-Col1 to PY-Std-Payslip-Line.
006350      write PY-Std-Payslip-Line.
006360*                                  no line at all when WS-OT-Hours is
006370*                                  zero - not a zero-filled line
006380      if WS-OT-Hours > zero
006390          move WS-OT-Hours to WS-Rate-Edit
006400          move spaces to WS-Psl-Col1
006410          string "Overtime Hours. . . . . " delimited by size
006420                 WS-Rate-Edit              delimited by size
006430                 into WS-Psl-Col1
006440          move WS-Psl-Col1 to PY-Std-Payslip-Line
006450          write PY-Std-Payslip-Line.
006460*                                  hourly rate, then the overtime
006470*                                  rate (1.5x, per 1.0.02 above) when
006480*                                  overtime was worked this period
006490      move Std-Emp-Hourly-Rate to WS-Rate-Edit.
006500      move spaces to WS-Psl-Col1.
006510      string "Hourly Rate . . . . . .$" delimited by size
006520             WS-Rate-Edit              delimited by size
006530             into WS-Psl-Col1.
006540      move WS-Psl-Col1 to PY-Std-Payslip-Line.
006550      write PY-Std-Payslip-Line.
006560      if WS-OT-Hours > zero
006570          compute WS-Rate-Edit = Std-Emp-Hourly-Rate * 1.5
006580          move spaces to WS-Psl-Col1
006590          string "Overtime Rate . . . . .$" delimited by size
006600                 WS-Rate-Edit              delimited by size
006610                 into WS-Psl-Col1
006620          move WS-Psl-Col1 to PY-Std-Payslip-Line
006630          write PY-Std-Payslip-Line.
006640*                                  blank line before the pay block
006650      move spaces to PY-Std-Payslip-Line.
006660      write PY-Std-Payslip-Line.
006670*                                  regular pay, overtime pay, then
006680*                                  the gross pay total of the two
006690      move WS-Reg-Pay to WS-Money-Edit.
006700      move spaces to WS-Psl-Col1.
006710      string "Regular Pay . . . . . .$" delimited by size
006720             WS-Money-Edit             delimited by size
006730             into WS-Psl-Col1.
006740      move WS-Psl-Col1 to PY-Std-Payslip-Line.
006750      write PY-Std-Payslip-Line.
006760*                                  zero when no overtime was worked
006770      move WS-OT-Pay to WS-Money-Edit.
006780      move spaces to WS-Psl-Col1.
006790      string "Overtime Pay. . . . . .$" delimited by size
006800             WS-Money-Edit             delimited by size
006810             into WS-Psl-Col1.
006820      move WS-Psl-Col1 to PY-Std-Payslip-Line.
006830      write PY-Std-Payslip-Line.
006840*                                  Regular Pay + Overtime Pay
006850      move WS-Gross-Pay to WS-Money-Edit.
006860      move spaces to WS-Psl-Col1.
006870      string "Gross Pay . . . . . . .$" delimited by size
006880             WS-Money-Edit             delimited by size
006890             into WS-Psl-Col1.
006900      move WS-Psl-Col1 to PY-Std-Payslip-Line.
006910      write PY-Std-Payslip-Line.
006920*                                  blank line before the deductions
006930*                                  block
006940      move spaces to PY-Std-Payslip-Line.
006950      write PY-Std-Payslip-Line.
006960*                                  deductions block - the four
006970*                                  percentage deductions print off
006980*                                  the table in cc050, Health
006990*                                  Insurance and Retirement are
007000*                                  printed here as they are not
007010*                                  table-driven
007020      move spaces to WS-Psl-Col1.
007030      string "DEDUCTIONS" delimited by size into WS-Psl-Col1.
007040      move WS-Psl-Col1 to PY-Std-Payslip-Line.
007050      write PY-Std-Payslip-Line.
007060      perform cc050-Print-One-Deduction thru cc050-Exit
007070          varying WS-Ix from 1 by 1 until WS-Ix > 4.
007080*                                  flat amount, not a table entry
007090      move spaces to WS-Psl-Col1.
007100      move WS-Ded-Health to WS-Money-Edit.
007110      string "  Health Insurance . . -$" delimited by size
007120             WS-Money-Edit               delimited by size
007130             into WS-Psl-Col1.
007140      move WS-Psl-Col1 to PY-Std-Payslip-Line.
007150      write PY-Std-Payslip-Line.
007160*                                  5% literal, per 1.0.07 above
007170      move spaces to WS-Psl-Col1.
007180      move 5 to WS-Pct-Edit.
007190      move WS-Ded-401k to WS-Money-Edit.
007200      string "  Retirement (" delimited by size
007210             WS-Pct-Edit     delimited by size
007220             "%) . . . . . -$" delimited by size
007230             WS-Money-Edit    delimited by size
007240             into WS-Psl-Col1.
007250      move WS-Psl-Col1 to PY-Std-Payslip-Line.
007260      write PY-Std-Payslip-Line.
007270*                                  total of all six deductions, ahead
007280*                                  of Net Pay - lets the employee
007290*                                  check Gross - Deductions = Net
007300*                                  without adding the lines above
007310      move WS-Total-Deductions to WS-Money-Edit.
007320      move spaces to WS-Psl-Col1.
007330      string "  Total Deductions . -$" delimited by size
007340             WS-Money-Edit              delimited by size
007350             into WS-Psl-Col1.
007360      move WS-Psl-Col1 to PY-Std-Payslip-Line.
007370      write PY-Std-Payslip-Line.
007380*                                  blank line before Net Pay
007390      move spaces to PY-Std-Payslip-Line.
007400      write PY-Std-Payslip-Line.
007410*                                  the bottom line figure
007420      move WS-Net-Pay to WS-Money-Edit.
007430      move spaces to WS-Psl-Col1.
007440      string "NET PAY . . . . . . . .$" delimited by size
007450             WS-Money-Edit              delimited by size
007460             into WS-Psl-Col1.
007470      move WS-Psl-Col1 to PY-Std-Payslip-Line.
007480      write PY-Std-Payslip-Line.
007490*                                  blank line before the footer
007500      move spaces to PY-Std-Payslip-Line.
007510      write PY-Std-Payslip-Line.
007520*                                  payment-method line - direct
007530*                                  deposit only, per SPEC, no cheque
007540*                                  option on this run
007550      move spaces to WS-Psl-Col1.
007560      string "Payment Method : Direct Deposit" delimited by size
007570             into WS-Psl-Col1.
007580      move WS-Psl-Col1 to PY-Std-Payslip-Line.
007590      write PY-Std-Payslip-Line.
007600*                                  HR contact footer
007610      move spaces to WS-Psl-Col1.
007620      string "Questions on this payslip - contact Payroll/HR, ext. "
007630             delimited by size "4100" delimited by size
007640             into WS-Psl-Col1.
007650      move WS-Psl-Col1 to PY-Std-Payslip-Line.
007660      write PY-Std-Payslip-Line.
007670*                                  closing banner
007680      move all "=" to WS-Psl-Col1.
007690      move WS-Psl-Col1 to PY-Std-Payslip-Line.
007700      write PY-Std-Payslip-Line.
007710*                                  trailing blank line separates one
007720*                                  employee's payslip from the next
007730*                                  in the stacked print file
007740      move spaces to PY-Std-Payslip-Line.
007750      write PY-Std-Payslip-Line.
007760  cc000-Exit.
007770      exit.
007780*
007790*              one deduction line, table-driven off WS-Ded-Amt /
007800*              WS-Ded-Rate so federal/state/social security/medicare
007810*              print the same way
007820  cc050-Print-One-Deduction.
007830*                                  rate is carried as v9999, x100 to
007840*                                  show it as a whole percent
007850      compute WS-Pct-Edit = WS-Ded-Rate (WS-Ix) * 100.
007860      move WS-Ded-Amt (WS-Ix) to WS-Money-Edit.
007870      move spaces to WS-Psl-Col1.
007880*                                  subscript 1-4 selects the label -
007890*                                  amount/rate formatting is the same
007900*                                  for all four, only the text differs
007910      evaluate WS-Ix
007920*                                  WS-Rate-Federal
007930          when 1
007940              string "  Federal Tax      (" delimited by size
007950                     WS-Pct-Edit             delimited by size
007960                     "%) . -$" delimited by size
007970                     WS-Money-Edit           delimited by size
007980                     into WS-Psl-Col1
007990*                                  WS-Rate-State
008000          when 2
008010              string "  State Tax        (" delimited by size
008020                     WS-Pct-Edit             delimited by size
008030                     "%) . -$" delimited by size
008040                     WS-Money-Edit           delimited by size
008050                     into WS-Psl-Col1
008060*                                  WS-Rate-Socsec
008070          when 3
008080              string "  Social Security  (" delimited by size
008090                     WS-Pct-Edit             delimited by size
008100                     "%) . -$" delimited by size
008110                     WS-Money-Edit           delimited by size
008120                     into WS-Psl-Col1
008130*                                  WS-Rate-Medicare
008140          when 4
008150              string "  Medicare         (" delimited by size
008160                     WS-Pct-Edit             delimited by size
008170                     "%) . -$" delimited by size
008180                     WS-Money-Edit           delimited by size
008190                     into WS-Psl-Col1
008200      end-evaluate.
008210      move WS-Psl-Col1 to PY-Std-Payslip-Line.
008220      write PY-Std-Payslip-Line.
008230  cc050-Exit.
008240      exit.
008250*
008260*****************************************************************
008270* zz040 displays an error message built by the calling paragraph.
008280* Kept deliberately simple - py010/py020 are batch runs with no
008290* operator at the screen, so this just goes to the job log.
008300*****************************************************************
008310  zz040-Evaluate-Message.
008320*                                  WS-Error-Message is built by the
008330*                                  calling paragraph before this is
008340*                                  performed - nothing to evaluate
008350*                                  here beyond the display itself
008360      display WS-Err-Code " " WS-Err-Text upon console.
008370*
008380*****************************************************************
008390* zz060 rejects a record when the name is blank or the rate/hours
008400* fields did not arrive as valid numerics - such rows are counted
008410* in WS-Rejected-Count and skipped rather than aborting the run.
008420*****************************************************************
008430  zz060-Validate-Input-Rec.
008440      move "Y" to WS-Valid-Sw.
008450*                                  a blank name means a blank/junk
008460*                                  row rather than a real employee
008470      if Std-Emp-Name = spaces
008480          move "N" to WS-Valid-Sw.
008490*                                  rate and hours must both come in
008500*                                  as numeric text or bb000's COMPUTE
008510*                                  statements would abend the run
008520      if Std-Emp-Hourly-Rate is not numeric
008530          move "N" to WS-Valid-Sw.
008540      if Std-Emp-Hours is not numeric
008550          move "N" to WS-Valid-Sw.
008560  zz060-Exit.
008570      exit.
