000010*****************************************************************
000020*                                                               *
000030*           Dynamic Period Faculty Payroll Engine              *
000040*                                                               *
000050*****************************************************************
000060*
000070  identification division.
000080*
000090  program-id.        py020.
000100*
000110  author.             R T Dyer.
000120*
000130  installation.       Applewood Computers.
000140*
000150  date-written.       02/06/1985.
000160*
000170  date-compiled.
000180*
000190  security.           Copyright (c) 1985-2026 & later, Applewood
000200                       Computers.  Distributed under the GNU General
000210                       Public License.  See the file COPYING for
000220                       details.
000230*
000240* Remarks.           Reads a run parameter record (active period
000250*                     labels and the 15th/30th placement option)
000260*                     then the part time faculty file, one record
000270*                     per faculty member, and prints a payslip per
000280*                     employee with a period breakdown table and a
000290*                     deduction summary, followed by a run summary.
000300*
000310*                     Rate, hours, adjustment and tax fields arrive
000320*                     as display text on the faculty file (may carry
000330*                     a currency sign, commas, a trailing percent
000340*                     sign or a lone dash for blank) and are cleaned
000350*                     up by zz060/zz065 below before any arithmetic.
000360*
000370* Version.           See Prog-Name in WS.
000380*
000390* Called modules.
000400*                     None.
000410*
000420* Functions used.
000430*                     None.
000440*
000450* Files used.
000460*                     pydynprm.  Run period/placement parameters -
000470*                                optional, defaults apply if absent.
000480*                     pyfacfil.  Part time faculty input - one record
000490*                                per faculty member, text numerics.
000500*                     pypslfac.  Payslip print file.
000510*                     pypslsu2.  End of run summary print file.
000520*
000530* Error messages used.
000540* System wide:
000550*                     SY001, SY010.
000560* Program specific:
000570*                     PY201 - PY203.
000580*
000590*****************************************************************
000600* Change log.
000610*****************************************************************
000620* 02/06/1985 rtd - 1.0.00 Created - part time faculty payroll run.
000630* 19/08/1986 rtd - 1.0.01 Added adjustment hours/amount handling.
000640* 05/04/1989 khp - 1.0.02 Withholding and percentage tax now allow
000650*                  either an absolute amount or a rate - amount wins.
000660* 22/10/1992 khp - 1.0.03 Placement option ("15"/"30"/"BOTH") added -
000670*                  previously everything posted on the 15th only.
000680* 30/11/1998 jml - 1.0.04 Y2K - run date on summary widened to
000690*                  ccyymmdd, all 2-digit year handling removed.
000700* 14/02/1999 jml - 1.0.05 Y2K - confirmed payslip prints full 4 digit
000710*                  year throughout.
000720* 09/03/2001 jml - 1.0.06 Rate back-fill added - when a rate is held
000730*                  as zero but the amount is not, the payslip now
000740*                  shows amount / gross as the effective rate.
000750* 16/07/2006 pds - 1.0.07 Faculty rows with a non-numeric sequence
000760*                  number are now skipped rather than aborting.
000770* 23/07/2012 vbc - 1.0.08 Converted to Open Cobol - no logic change.
000780* 02/02/2026 vbc - 1.0.09 Created py010/py020 pair to replace the
000790*                  old combined payroll run - see pyrgstr, py000.
000800* 06/01/2026 vbc - 1.0.10 Re-pointed at the new wspyfac/wspyfcb/
000810*                  wspyprm copybooks.
000820* 12/01/2026 vbc - 1.0.11 Added Prog-Name literal for the Version
000830*                  remark - picked up in the compile listing banner.
000840* 20/01/2026 vbc - 1.0.12 Added remarks through bb000/cc000 at the
000850*                  auditor's request - paragraphs were correct but
000860*                  under-commented for a program this size.
000870* 27/01/2026 vbc - 1.0.13 Prm-Period-Count was being read off the
000880*                  parameter file and then dropped - now wired in as
000890*                  WS-Run-Period-Count, the run's default active
000900*                  period count for any faculty row whose own count
000910*                  comes through non-numeric.
000920* 27/01/2026 vbc - 1.0.14 Run summary Run Date line now reads off
000930*                  Ctl-Run-Date, not the local WS-Run-Date-Disp, and
000940*                  a Run Time line is added off Ctl-Run-Time - see
000950*                  wspyctl.cob log.
000960*
000970*****************************************************************
000980* Copyright notice.
000990* *****************
001000*
001010* This notice supersedes all prior copyright notices and was updated
001020* 2024-04-16.
001030*
001040* These files and programs are part of the Applewood Computers
001050* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
001060* and later.
001070*
001080* This program is now free software; you can redistribute it and/or
001090* modify it under the terms listed here and of the GNU General
001100* Public License as published by the Free Software Foundation;
001110* version 3 and later as revised for PERSONAL USAGE ONLY and that
001120* includes for use within a business but EXCLUDES repackaging or for
001130* Resale, Rental or Hire in ANY way.
001140*
001150*****************************************************************
001160*
001170  environment division.
001180*
001190  configuration section.
001200*
001210*                                  top of form for the printer spool
001220*                                  Digit-Chars not used by py020
001230*                                  itself, carried for consistency
001240*                                  with py010's own SPECIAL-NAMES
001250  special-names.
001260      C01 is Top-Of-Form
001270      class Digit-Chars is "0" thru "9"
001280      Switch-1 is UPSI-0 on status is Py-Debug-On
001290                         off status is Py-Debug-Off.
001300*
001310  input-output section.
001320*
001330*              the 4 files - run parameters, faculty input, payslip
001340*              and summary print - are all SELECTed in the copybook
001350  file-control.
001360  copy "selpy020.cob".
001370*
001380  data division.
001390*
001400  file section.
001410*
001420*              FD entries and the 4 record layouts for the files
001430*              above - matches selpy020.cob one for one
001440  copy "fdpy020.cob".
001450*
001460  working-storage section.
001470*
001480*              run control totals - shared layout with py010
001490  copy "wspyctl.cob".
001500*
001510*              converted view of the current faculty record
001520  copy "wspyfcb.cob".
001530*
001540*                                  picked up in the compile listing
001550*                                  banner - bump the version in
001560*                                  parens when the change log grows
001570  77  Prog-Name                  pic x(16)   value "py020 (1.0.14)".
001580*
001590*              file status bytes
001600*                                  run parameter file - optional,
001610*                                  checked but never fatal if absent
001620  01  PY-Dyn-Prm-Status          pic xx              value spaces.
001630      88  Dyn-Prm-Ok             value "00".
001640*
001650*                                  faculty input - 10 drives aa050's
001660*                                  end of file test
001670  01  PY-Fac-Status              pic xx              value spaces.
001680      88  Fac-File-Ok            value "00".
001690      88  Fac-File-Eof           value "10".
001700*
001710*                                  payslip print file
001720  01  PY-Fac-Psl-Status          pic xx              value spaces.
001730      88  Fac-Psl-Ok             value "00".
001740*
001750*                                  run summary print file
001760  01  PY-Fac-Sum-Status          pic xx              value spaces.
001770      88  Fac-Sum-Ok             value "00".
001780*
001790*              end of file and run parameter switches
001800  01  WS-Eof-Sw                  pic x               value "N".
001810      88  Fac-Eof-Reached        value "Y".
001820*
001830  01  WS-Rejected-Count          pic 9(5)            comp.
001840*                                  non-numeric Fac-Seq, per 1.0.07
001850*
001860*              run period labels and placement option, loaded once
001870*              by aa005 from the parameter file
001880*                                  run-level default active period
001890*                                  count, off Prm-Period-Count -
001900*                                  stands in for bb005 below whenever
001910*                                  a faculty row's own count is junk
001920  01  WS-Run-Period-Count        pic 9               value 5.
001930*                                  printed in the period table at
001940*                                  cc010 - blank if no param record
001950  01  WS-Period-Label            pic x(20)  occurs 5.
001960*                                  as read off the parameter file,
001970*                                  before aa006 validates it
001980  01  WS-Raw-Placement           pic x(4)            value "BOTH".
001990*                                  the validated code bb050 acts on
002000  01  WS-Placement-Option        pic x(4)            value "BOTH".
002010*
002020*              the three valid placement codes, table view for the
002030*              validation search, named view for the WHEN OTHER
002040*              fall-back test in aa005
002050  01  WS-Placement-Codes.
002060      03  WS-Plc-Code            pic x(4)  occurs 3.
002070*                                  table view and named view are the
002080*                                  same three bytes - aa006 searches
002090*                                  the table, aa005 loads the named
002100*                                  fields once at start of run
002110  01  WS-Placement-Named redefines WS-Placement-Codes.
002120      03  WS-Plc-15              pic x(4).
002130      03  WS-Plc-30              pic x(4).
002140      03  WS-Plc-Both            pic x(4).
002150*
002160  01  WS-Plc-Found-Sw            pic x               value "N".
002170      88  Plc-Code-Found         value "Y".
002180*
002190*              run date, packed for arithmetic, display view for
002200*              the summary banner
002210  01  WS-Run-Date-Bin            pic 9(8)            comp.
002220*                                  display view - read by aa090 below
002230  01  WS-Run-Date-Disp redefines WS-Run-Date-Bin
002240                                  pic 9(8).
002250*                                  hhmmss, accepted alongside the run
002260*                                  date and moved into Ctl-Run-Time -
002270*                                  py010/py020 share the one pair of
002280*                                  fields declared in wspyctl.cob
002290  01  WS-Run-Time-Bin            pic 9(6)            comp.
002300*
002310*              subscripts
002320  01  WS-Ix                      pic 9(3)            comp.
002330*
002340*              withholding / percentage tax totals before the 15th
002350*              / 30th placement split
002360*                                  absolute amount or salary * rate
002370  01  WS-Wtax-Total               pic s9(7)v99  comp-3.
002380*                                  same rule, percentage tax side
002390  01  WS-Ptax-Total               pic s9(7)v99  comp-3.
002400*
002410*****************************************************************
002420* SAFE-NUMERIC / PARSE-PERCENT working fields.
002430*
002440* A text field may carry a currency sign, commas, a trailing
002450* percent sign or a lone dash for blank.  WS-Safe-Text is scanned
002460* one character at a time; only digits, the decimal point and a
002470* leading minus sign are kept, everything else - spaces, "$", ",",
002480* "%" - is discarded.  The digits either side of the point are then
002490* packed right justified into WS-Clean-Digits, which is redefined
002500* as a 7.2 numeric so no separate conversion move is needed.
002510*
002520* Shared by zz060-Safe-Numeric and zz065-Parse-Percent below - every
002530* rate, hours, adjustment and tax field on the faculty file passes
002540* through one or the other before bb000 does any arithmetic on it.
002550*****************************************************************
002560*                                  caller loads this before the call
002570  01  WS-Safe-Text                pic x(20).
002580*                                  subscript into WS-Safe-Text
002590  01  WS-Safe-Ix                  pic 9(2)      comp.
002600*                                  one character lifted by zz061
002610  01  WS-Safe-Char                pic x.
002620*
002630  01  WS-Safe-Dot-Sw               pic x        value "N".
002640      88  Safe-Dot-Seen            value "Y".
002650*
002660  01  WS-Safe-Neg-Sw                pic x       value "N".
002670      88  Safe-Is-Negative          value "Y".
002680*
002690*                                  digits before the point, left to
002700*                                  right as scanned, right justified
002710*                                  into WS-Int-Padded below
002720  01  WS-Int-Digits                pic x(7)     value "0000000".
002730  01  WS-Int-Len                   pic 9(2)     comp.
002740  01  WS-Int-Start                 pic 9(2)     comp.
002750  01  WS-Int-Padded                pic x(7).
002760*
002770*                                  up to 2 digits after the point
002780  01  WS-Frac-Digits                pic xx      value "00".
002790  01  WS-Frac-Len                   pic 9(2)    comp.
002800*
002810*                                  7 int + 2 frac bytes, assembled by
002820*                                  zz060 before the redefines below
002830*                                  turns it into a real number
002840  01  WS-Clean-Digits                pic x(9).
002850  01  WS-Clean-Numeric redefines WS-Clean-Digits
002860                                     pic 9(7)v99.
002870*
002880*                                  zz060's answer, sign applied
002890  01  WS-Numeric-Result              pic s9(7)v99  comp-3.
002900*                                  zz065's answer - a decimal fraction
002910  01  WS-Percent-Result              pic s9(5)v999 comp-3.
002920*
002930*              the payslip print area
002940  01  WS-Fac-Line.
002950      03  WS-Fac-Col1            pic x(80).
002960*                                  pads the line to the print width
002970      03  filler                 pic x(52).
002980*
002990*                                  dollar sign floats, comma inserted
003000  01  WS-Money-Edit                pic $$,$$$,$$9.99.
003010*                                  hourly rate, up to 999.99
003020  01  WS-Rate-Edit                  pic zzz9.99.
003030*                                  period/total hours, up to 9999.99
003040  01  WS-Hours-Edit                  pic zzzz9.99.
003050*                                  withholding/percentage tax rate %
003060  01  WS-Pct-Edit                    pic z9.9.
003070*                                  run summary record counts
003080  01  WS-Count-Edit                   pic zzzz9.
003090*                                  Fac-N-Seq on the payslip header
003100  01  WS-Seq-Edit                      pic zzz9.
003110*
003120*                                  built by the calling paragraph,
003130*                                  displayed as-is by zz040 below
003140  01  WS-Error-Message.
003150      03  WS-Err-Code            pic x(5).
003160      03  filler                 pic x            value space.
003170      03  WS-Err-Text            pic x(60).
003180*
003190  procedure division.
003200*
003210  aa000-Main.
003220*                                  today's date - this run has no
003230*                                  pay-date field, only a run banner
003240      accept WS-Run-Date-Disp from date yyyymmdd.
003250*                                  run time, for the same banner -
003260*                                  both moved into the shared control
003270*                                  record so the Run Date/Run Time
003280*                                  lines at aa090 read off Ctl-Run-
003290*                                  Date/Ctl-Run-Time, not the local
003300*                                  WS-Run-Date-Disp redefines above
003310      accept WS-Run-Time-Bin from time.
003320      move WS-Run-Date-Bin to Ctl-Run-Date.
003330      move WS-Run-Time-Bin to Ctl-Run-Time.
003340      perform aa005-Read-Run-Params.
003350      perform aa010-Open-Py-Files.
003360*                                  run totals zeroed before the first
003370*                                  faculty record is read
003380      move zero to Ctl-Employees-Read
003390      move zero to Ctl-Payslips-Written
003400      move zero to Ctl-Gross-Pay-Total
003410      move zero to Ctl-Deductions-Total
003420      move zero to Ctl-Net-Pay-Total
003430      move zero to WS-Rejected-Count.
003440      perform aa050-Process-Faculty thru aa050-Exit
003450          until Fac-Eof-Reached.
003460      perform aa090-Write-Summary.
003470      perform aa099-Close-Py-Files.
003480      goback.
003490*
003500*              run parameters are optional - if the file is absent
003510*              or empty the period labels stay blank and the split
003520*              defaults to BOTH, per the placement rule below
003530  aa005-Read-Run-Params.
003540*                                  defaults in case the param file is
003550*                                  missing, empty, or can't be opened
003560      move spaces to WS-Period-Label (1) WS-Period-Label (2)
003570                     WS-Period-Label (3) WS-Period-Label (4)
003580                     WS-Period-Label (5).
003590      move "15  "  to WS-Plc-15.
003600      move "30  "  to WS-Plc-30.
003610      move "BOTH"  to WS-Plc-Both.
003620      move "BOTH" to WS-Raw-Placement.
003630      move 5 to WS-Run-Period-Count.
003640      open input PY-Dyn-Param-File.
003650      if Dyn-Prm-Ok
003660          read PY-Dyn-Param-File
003670              at end
003680*                                  no record - defaults above stand
003690                  continue
003700          end-read
003710          if Dyn-Prm-Ok
003720*                                  one param record overrides the
003730*                                  placement option, all 5 labels and
003740*                                  the run's default active periods -
003750*                                  clamped 1-5 the same as bb005 does
003760*                                  for each faculty row's own count
003770              move Prm-Placement-Option to WS-Raw-Placement
003780              move Prm-Period-Label (1) to WS-Period-Label (1)
003790              move Prm-Period-Label (2) to WS-Period-Label (2)
003800              move Prm-Period-Label (3) to WS-Period-Label (3)
003810              move Prm-Period-Label (4) to WS-Period-Label (4)
003820              move Prm-Period-Label (5) to WS-Period-Label (5)
003830              move Prm-Period-Count to WS-Run-Period-Count
003840              if WS-Run-Period-Count < 1
003850                  move 1 to WS-Run-Period-Count
003860              end-if
003870              if WS-Run-Period-Count > 5
003880                  move 5 to WS-Run-Period-Count
003890              end-if
003900          end-if
003910          close PY-Dyn-Param-File
003920      end-if.
003930*                                  validate what the param file gave
003940*                                  us before trusting it at bb050
003950      move "N" to WS-Plc-Found-Sw.
003960      perform aa006-Check-One-Plc-Code thru aa006-Exit
003970          varying WS-Ix from 1 by 1 until WS-Ix > 3.
003980      if Plc-Code-Found
003990          move WS-Raw-Placement to WS-Placement-Option
004000      else
004010*                                  junk value on the param file -
004020*                                  fall back to splitting both ways
004030          move "BOTH" to WS-Placement-Option.
004040*
004050*              table search over the three valid placement codes -
004060*              matches the raw text held on the parameter file, if
004070*              any, against "15", "30" or "BOTH"
004080  aa006-Check-One-Plc-Code.
004090*                                  subscript 1-3 selects "15"/"30"/
004100*                                  "BOTH" off the table above
004110      if WS-Raw-Placement = WS-Plc-Code (WS-Ix)
004120          move "Y" to WS-Plc-Found-Sw.
004130  aa006-Exit.
004140      exit.
004150*
004160  aa010-Open-Py-Files.
004170*                                  faculty input must open clean -
004180*                                  return 1 to the JCL/menu if not
004190      open input PY-Faculty-File.
004200      if not Fac-File-Ok
004210          move "PY201" to WS-Err-Code
004220          move "Unable to open faculty input file" to WS-Err-Text
004230          perform zz040-Evaluate-Message
004240          goback returning 1.
004250*                                  payslip print file - return 2
004260      open output PY-Faculty-Payslip-File.
004270      if not Fac-Psl-Ok
004280          move "PY202" to WS-Err-Code
004290          move "Unable to open payslip print file" to WS-Err-Text
004300          perform zz040-Evaluate-Message
004310          goback returning 2.
004320*                                  run summary print file - return 3
004330      open output PY-Faculty-Summary-File.
004340      if not Fac-Sum-Ok
004350          move "PY203" to WS-Err-Code
004360          move "Unable to open summary print file" to WS-Err-Text
004370          perform zz040-Evaluate-Message
004380          goback returning 3.
004390*                                  falls through here on a clean open
004400  aa010-Exit.
004410      exit.
004420*
004430*****************************************************************
004440* aa050 drives the main read/calc/print loop - one faculty record
004450* in, one payslip out, until the input file runs dry.
004460*****************************************************************
004470  aa050-Process-Faculty.
004480      read PY-Faculty-File
004490          at end
004500*                                  normal end of file - not an error
004510              move "Y" to WS-Eof-Sw
004520              go to aa050-Exit.
004530      if not Fac-File-Ok
004540*                                  a bad read is logged then treated
004550*                                  as eof so the run ends cleanly
004560*                                  rather than looping forever
004570          move "SY010" to WS-Err-Code
004580          move "Read error on faculty input file" to WS-Err-Text
004590          perform zz040-Evaluate-Message
004600          move "Y" to WS-Eof-Sw
004610          go to aa050-Exit.
004620      if Fac-Seq is not numeric
004630*                                  per 1.0.07 - header/junk rows are
004640*                                  counted and skipped, not fatal
004650          add 1 to WS-Rejected-Count
004660          go to aa050-Exit.
004670      add 1 to Ctl-Employees-Read.
004680      perform bb000-Calculate-Pay thru bb000-Exit.
004690      perform cc000-Print-Payslip thru cc000-Exit.
004700      add 1 to Ctl-Payslips-Written.
004710*                                  rolls this faculty member's
004720*                                  figures into the run totals
004730      add Fac-Salary-Earned to Ctl-Gross-Pay-Total.
004740      add Fac-Total-Deductions to Ctl-Deductions-Total.
004750      add Fac-Net-Pay to Ctl-Net-Pay-Total.
004760  aa050-Exit.
004770      exit.
004780*
004790*****************************************************************
004800* aa090 writes the end of run summary to pypslsu2 - one section,
004810* read/print counts followed by the three run money totals.
004820*****************************************************************
004830  aa090-Write-Summary.
004840*                                  banner line
004850      move spaces to PY-Fac-Summary-Line.
004860      move "PART-TIME FACULTY PAYROLL - RUN SUMMARY" to WS-Fac-Col1.
004870      move WS-Fac-Col1 to PY-Fac-Summary-Line.
004880      write PY-Fac-Summary-Line.
004890*                                  run date/time, off the shared
004900*                                  Ctl-Run-Date/Ctl-Run-Time moved in
004910*                                  at aa000 - ccyymmdd and hhmmss, no
004920*                                  editing
004930      move spaces to WS-Fac-Col1.
004940      string "Run Date . . . . . . . . " delimited by size
004950             Ctl-Run-Date            delimited by size
004960             into WS-Fac-Col1.
004970      move WS-Fac-Col1 to PY-Fac-Summary-Line.
004980      write PY-Fac-Summary-Line.
004990      move spaces to WS-Fac-Col1.
005000      string "Run Time . . . . . . . . " delimited by size
005010             Ctl-Run-Time            delimited by size
005020             into WS-Fac-Col1.
005030      move WS-Fac-Col1 to PY-Fac-Summary-Line.
005040      write PY-Fac-Summary-Line.
005050*                                  blank line separates banner from
005060*                                  the counts below
005070      move spaces to PY-Fac-Summary-Line.
005080      write PY-Fac-Summary-Line.
005090*                                  faculty rows read this run
005100      move Ctl-Employees-Read to WS-Count-Edit.
005110      move spaces to WS-Fac-Col1.
005120      string "Faculty Records Read . . " delimited by size
005130             WS-Count-Edit           delimited by size
005140             into WS-Fac-Col1.
005150      move WS-Fac-Col1 to PY-Fac-Summary-Line.
005160      write PY-Fac-Summary-Line.
005170*                                  payslips actually written
005180      move Ctl-Payslips-Written to WS-Count-Edit.
005190      move spaces to WS-Fac-Col1.
005200      string "Payslips Written  . . . . " delimited by size
005210             WS-Count-Edit           delimited by size
005220             into WS-Fac-Col1.
005230      move WS-Fac-Col1 to PY-Fac-Summary-Line.
005240      write PY-Fac-Summary-Line.
005250*                                  non-numeric Fac-Seq, counted by
005260*                                  aa050 above
005270      move WS-Rejected-Count to WS-Count-Edit.
005280      move spaces to WS-Fac-Col1.
005290      string "Header/Junk Rows Skipped  " delimited by size
005300             WS-Count-Edit           delimited by size
005310             into WS-Fac-Col1.
005320      move WS-Fac-Col1 to PY-Fac-Summary-Line.
005330      write PY-Fac-Summary-Line.
005340*                                  run total gross salary earned
005350      move Ctl-Gross-Pay-Total to WS-Money-Edit.
005360      move spaces to WS-Fac-Col1.
005370      string "Total Salary Earned . . $" delimited by size
005380             WS-Money-Edit            delimited by size
005390             into WS-Fac-Col1.
005400      move WS-Fac-Col1 to PY-Fac-Summary-Line.
005410      write PY-Fac-Summary-Line.
005420*                                  run total of both taxes, both
005430*                                  placements
005440      move Ctl-Deductions-Total to WS-Money-Edit.
005450      move spaces to WS-Fac-Col1.
005460      string "Total Deductions  . . . $" delimited by size
005470             WS-Money-Edit            delimited by size
005480             into WS-Fac-Col1.
005490      move WS-Fac-Col1 to PY-Fac-Summary-Line.
005500      write PY-Fac-Summary-Line.
005510*                                  run total net pay
005520      move Ctl-Net-Pay-Total to WS-Money-Edit.
005530      move spaces to WS-Fac-Col1.
005540      string "Total Net Pay . . . . . $" delimited by size
005550             WS-Money-Edit            delimited by size
005560             into WS-Fac-Col1.
005570      move WS-Fac-Col1 to PY-Fac-Summary-Line.
005580      write PY-Fac-Summary-Line.
005590*
005600*              no file-status check on close - nothing further to
005610*              do if it fails, the run has already finished
005620  aa099-Close-Py-Files.
005630      close PY-Faculty-File
005640            PY-Faculty-Payslip-File
005650            PY-Faculty-Summary-File.
005660*
005670*****************************************************************
005680* bb000 turns the raw text faculty record now held on PY-Faculty-
005690* Record into the numeric calc block PY-Faculty-Calc-Block and
005700* works out this employee's full payroll - salary earned, the
005710* adjustment, both taxes and the 15th/30th split, down to net pay.
005720*
005730* bb005 does the text-to-numeric conversion; bb010/bb020/bb025
005740* build the period table; bb030 resolves the adjustment; bb040
005750* resolves both taxes; bb050 splits them across the 15th and 30th.
005760*****************************************************************
005770  bb000-Calculate-Pay.
005780*                                  text to numeric, all fields
005790      perform bb005-Convert-Input.
005800*                                  all 5 table slots, whether active
005810*                                  or not - bb020 sums only the
005820*                                  active ones
005830      perform bb010-Convert-One-Period thru bb010-Exit
005840          varying WS-Ix from 1 by 1 until WS-Ix > 5.
005850      perform bb020-Sum-Active-Periods thru bb020-Exit.
005860*                                  rate times total hours across the
005870*                                  active periods
005880      compute Fac-Salary-Earned rounded =
005890              Fac-N-Hourly-Rate * Fac-Total-Hours.
005900      perform bb030-Resolve-Adjustment.
005910*                                  gross less the adjustment, before
005920*                                  either tax is taken
005930      compute Fac-Sub-Total rounded =
005940              Fac-Salary-Earned - Fac-Adjustment.
005950      perform bb040-Resolve-Taxes.
005960      perform bb050-Split-Placement.
005970  bb000-Exit.
005980      exit.
005990*
006000  bb005-Convert-Input.
006010*                                  kept zero rather than aborting -
006020*                                  aa050 has already rejected this
006030*                                  row if Fac-Seq is not numeric
006040      if Fac-Seq is numeric
006050          move Fac-Seq to Fac-N-Seq
006060      else
006070          move zero to Fac-N-Seq.
006080*                                  defaults to the run's own active
006090*                                  period count (Prm-Period-Count, via
006100*                                  aa005) when this row doesn't carry
006110*                                  a usable one of its own, then
006120*                                  clamped to 1 thru 5 either way
006130      if Fac-Period-Count is numeric
006140          move Fac-Period-Count to Fac-N-Period-Count
006150      else
006160          move WS-Run-Period-Count to Fac-N-Period-Count.
006170      if Fac-N-Period-Count < 1
006180          move 1 to Fac-N-Period-Count.
006190      if Fac-N-Period-Count > 5
006200          move 5 to Fac-N-Period-Count.
006210*                                  hourly rate - may carry a $ sign
006220      move Fac-Hourly-Rate to WS-Safe-Text.
006230      perform zz060-Safe-Numeric thru zz060-Exit.
006240      move WS-Numeric-Result to Fac-N-Hourly-Rate.
006250*                                  adjustment hours, if supplied
006260      move Fac-Adj-Hours to WS-Safe-Text.
006270      perform zz060-Safe-Numeric thru zz060-Exit.
006280      move WS-Numeric-Result to Fac-N-Adj-Hours.
006290*                                  adjustment amount - wins over the
006300*                                  hours above at bb030 below
006310      move Fac-Adj-Amount to WS-Safe-Text.
006320      perform zz060-Safe-Numeric thru zz060-Exit.
006330      move WS-Numeric-Result to Fac-N-Adj-Amount.
006340*                                  withholding tax rate - "10%" style,
006350*                                  zz065 divides by 100 for us
006360      move Fac-Wtax-Rate to WS-Safe-Text.
006370      perform zz065-Parse-Percent thru zz065-Exit.
006380      move WS-Percent-Result to Fac-N-Wtax-Rate.
006390*                                  withholding tax amount - wins over
006400*                                  the rate above at bb040 below
006410      move Fac-Wtax-Amount to WS-Safe-Text.
006420      perform zz060-Safe-Numeric thru zz060-Exit.
006430      move WS-Numeric-Result to Fac-N-Wtax-Amount.
006440*                                  percentage tax rate, same rule
006450      move Fac-Ptax-Rate to WS-Safe-Text.
006460      perform zz065-Parse-Percent thru zz065-Exit.
006470      move WS-Percent-Result to Fac-N-Ptax-Rate.
006480*                                  percentage tax amount, same rule
006490      move Fac-Ptax-Amount to WS-Safe-Text.
006500      perform zz060-Safe-Numeric thru zz060-Exit.
006510      move WS-Numeric-Result to Fac-N-Ptax-Amount.
006520*
006530*****************************************************************
006540* bb010/bb020/bb025 turn the 5 raw period-hours entries into numeric
006550* amounts and roll up the active ones (1 thru Fac-N-Period-Count)
006560* into Fac-Total-Hours for bb000's salary computation above.
006570*****************************************************************
006580*              converts one period's raw hours text and works out
006590*              its amount at the employee's rate - called for all
006600*              5 table entries, unused periods left at zero
006610  bb010-Convert-One-Period.
006620      move Fac-Period-Hours (WS-Ix) to WS-Safe-Text.
006630      perform zz060-Safe-Numeric thru zz060-Exit.
006640      move WS-Numeric-Result to Fac-N-Period-Hours (WS-Ix).
006650*                                  this period's amount for the
006660*                                  breakdown table at cc010 below -
006670*                                  unused periods come out zero
006680      compute Fac-Period-Amt (WS-Ix) rounded =
006690              Fac-N-Period-Hours (WS-Ix) * Fac-N-Hourly-Rate.
006700  bb010-Exit.
006710      exit.
006720*
006730  bb020-Sum-Active-Periods.
006740      move zero to Fac-Total-Hours.
006750*                                  only the active periods - 1 thru
006760*                                  Fac-N-Period-Count from bb005
006770      perform bb025-Sum-One-Period thru bb025-Exit
006780          varying WS-Ix from 1 by 1 until WS-Ix > Fac-N-Period-Count.
006790  bb020-Exit.
006800      exit.
006810*
006820  bb025-Sum-One-Period.
006830      add Fac-N-Period-Hours (WS-Ix) to Fac-Total-Hours.
006840  bb025-Exit.
006850      exit.
006860*
006870*              adjustment precedence - explicit amount, else
006880*              adj-hours times rate, else zero
006890  bb030-Resolve-Adjustment.
006900*                                  explicit amount wins outright
006910      if Fac-N-Adj-Amount not = zero
006920          move Fac-N-Adj-Amount to Fac-Adjustment
006930      else
006940*                                  else hours times the hourly rate
006950          if Fac-N-Adj-Hours not = zero
006960              compute Fac-Adjustment rounded =
006970                      Fac-N-Adj-Hours * Fac-N-Hourly-Rate
006980          else
006990*                                  else no adjustment this period
007000              move zero to Fac-Adjustment.
007010*
007020*              withholding/percentage tax - absolute amount wins
007030*              over the rate, then the displayed rate is backfilled
007040*              from amount/gross when the rate itself was zero
007050  bb040-Resolve-Taxes.
007060*                                  withholding - explicit amount
007070*                                  wins over salary times rate
007080      if Fac-N-Wtax-Amount not = zero
007090          move Fac-N-Wtax-Amount to WS-Wtax-Total
007100      else
007110          compute WS-Wtax-Total rounded =
007120                  Fac-Salary-Earned * Fac-N-Wtax-Rate.
007130*                                  percentage tax, same precedence
007140      if Fac-N-Ptax-Amount not = zero
007150          move Fac-N-Ptax-Amount to WS-Ptax-Total
007160      else
007170          compute WS-Ptax-Total rounded =
007180                  Fac-Salary-Earned * Fac-N-Ptax-Rate.
007190*                                  per 1.0.06 - when the rate was held
007200*                                  as zero but an amount came through,
007210*                                  back-fill the rate shown on the
007220*                                  payslip from amount / gross
007230      if Fac-N-Wtax-Rate = zero and WS-Wtax-Total not = zero
007240                          and Fac-Salary-Earned not = zero
007250          compute Fac-Disp-Wtax-Rate rounded =
007260                  WS-Wtax-Total / Fac-Salary-Earned
007270      else
007280          move Fac-N-Wtax-Rate to Fac-Disp-Wtax-Rate.
007290*                                  same back-fill, percentage tax
007300      if Fac-N-Ptax-Rate = zero and WS-Ptax-Total not = zero
007310                          and Fac-Salary-Earned not = zero
007320          compute Fac-Disp-Ptax-Rate rounded =
007330                  WS-Ptax-Total / Fac-Salary-Earned
007340      else
007350          move Fac-N-Ptax-Rate to Fac-Disp-Ptax-Rate.
007360*
007370*              posts the two tax totals onto the 15th and/or 30th
007380*              per the run's placement option and rolls up the
007390*              deduction and net pay totals for the payslip
007400  bb050-Split-Placement.
007410      evaluate WS-Placement-Option
007420          when "15"
007430*                                  all on the 15th, nothing on the 30th
007440              move WS-Wtax-Total to Fac-W-Tax-15
007450              move zero          to Fac-W-Tax-30
007460              move WS-Ptax-Total  to Fac-P-Tax-15
007470              move zero           to Fac-P-Tax-30
007480          when "30"
007490*                                  all on the 30th, nothing on the 15th
007500              move zero           to Fac-W-Tax-15
007510              move WS-Wtax-Total   to Fac-W-Tax-30
007520              move zero            to Fac-P-Tax-15
007530              move WS-Ptax-Total    to Fac-P-Tax-30
007540          when other
007550*                                  BOTH - half each way, the 30th
007560*                                  absorbs any odd rounding cent so
007570*                                  the two halves foot to the total
007580              compute Fac-W-Tax-15 rounded = WS-Wtax-Total / 2
007590              compute Fac-W-Tax-30 = WS-Wtax-Total - Fac-W-Tax-15
007600              compute Fac-P-Tax-15 rounded = WS-Ptax-Total / 2
007610              compute Fac-P-Tax-30 = WS-Ptax-Total - Fac-P-Tax-15
007620      end-evaluate.
007630*                                  each placement's two taxes combined
007640      compute Fac-Total-15 = Fac-W-Tax-15 + Fac-P-Tax-15.
007650      compute Fac-Total-30 = Fac-W-Tax-30 + Fac-P-Tax-30.
007660*                                  both placements, for the payslip
007670*                                  and the run summary deduction total
007680      compute Fac-Total-Deductions = Fac-Total-15 + Fac-Total-30.
007690      compute Fac-Net-Pay rounded =
007700              Fac-Sub-Total - Fac-Total-Deductions.
007710*
007720*****************************************************************
007730* cc000 formats and prints the faculty payslip - title, employee
007740* information, the period breakdown table and the payroll summary
007750* table, followed by the left hand summary block.
007760*
007770* Three figures appear twice by design - gross pay, total deductions
007780* and net pay - once in the summary table, once in the left hand
007790* block, so the employee can foot either half on its own.
007800*****************************************************************
007810  cc000-Print-Payslip.
007820*                                  top banner rule
007830      move spaces to PY-Fac-Payslip-Line.
007840      move all "=" to WS-Fac-Col1.
007850      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
007860      write PY-Fac-Payslip-Line.
007870*                                  institution name line
007880      move spaces to WS-Fac-Col1.
007890      string "APPLEWOOD STATE UNIVERSITY" delimited by size
007900             into WS-Fac-Col1.
007910      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
007920      write PY-Fac-Payslip-Line.
007930*                                  report title line
007940      move spaces to WS-Fac-Col1.
007950      string "PART-TIME FACULTY PAYSLIP" delimited by size
007960             into WS-Fac-Col1.
007970      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
007980      write PY-Fac-Payslip-Line.
007990*                                  closes off the heading block
008000      move all "=" to WS-Fac-Col1.
008010      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
008020      write PY-Fac-Payslip-Line.
008030*                                  Fac-N-Seq - the faculty file's own
008040*                                  row number, not a government id
008050      move Fac-N-Seq to WS-Seq-Edit.
008060      move spaces to WS-Fac-Col1.
008070      string "Sequence No.  : " delimited by size
008080             WS-Seq-Edit        delimited by size
008090             into WS-Fac-Col1.
008100      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
008110      write PY-Fac-Payslip-Line.
008120*                                  no line at all when the account
008130*                                  number field arrived blank
008140      if Fac-Account-No not = spaces
008150          move spaces to WS-Fac-Col1
008160          string "Account No.   : " delimited by size
008170                 Fac-Account-No     delimited by size
008180                 into WS-Fac-Col1
008190          move WS-Fac-Col1 to PY-Fac-Payslip-Line
008200          write PY-Fac-Payslip-Line.
008210      move spaces to WS-Fac-Col1.
008220      string "Name          : " delimited by size
008230             Fac-Name           delimited by size
008240             into WS-Fac-Col1.
008250      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
008260      write PY-Fac-Payslip-Line.
008270*                                  blank line before the period table
008280      move spaces to PY-Fac-Payslip-Line.
008290      write PY-Fac-Payslip-Line.
008300*                                  period breakdown table heading
008310      move spaces to WS-Fac-Col1.
008320      string "DATE            HOURS EARNED   RATE     SALARY EARNED"
008330             delimited by size into WS-Fac-Col1.
008340      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
008350      write PY-Fac-Payslip-Line.
008360*                                  one row per active period - the
008370*                                  table is variable length, 1 to 5
008380*                                  rows per Fac-N-Period-Count
008390      perform cc010-Print-One-Period thru cc010-Exit
008400          varying WS-Ix from 1 by 1 until WS-Ix > Fac-N-Period-Count.
008410*                                  table footing - total hours, and
008420*                                  the gross salary they earned
008430      move Fac-Total-Hours to WS-Hours-Edit.
008440      move Fac-Salary-Earned to WS-Money-Edit.
008450      move spaces to WS-Fac-Col1.
008460      string "TOTAL           " delimited by size
008470             WS-Hours-Edit      delimited by size
008480             "          $"      delimited by size
008490             WS-Money-Edit      delimited by size
008500             into WS-Fac-Col1.
008510      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
008520      write PY-Fac-Payslip-Line.
008530*                                  blank line before the deduction
008540*                                  summary table
008550      move spaces to PY-Fac-Payslip-Line.
008560      write PY-Fac-Payslip-Line.
008570      move spaces to WS-Fac-Col1.
008580      string "DESCRIPTION                              AMOUNT"
008590             delimited by size into WS-Fac-Col1.
008600      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
008610      write PY-Fac-Payslip-Line.
008620*                                  gross pay, same figure as TOTAL
008630*                                  above, carried down into this table
008640*                                  Fac-Salary-Earned, not Fac-Sub-
008650*                                  Total - the adjustment shows up
008660*                                  lower down in the summary block
008670      move Fac-Salary-Earned to WS-Money-Edit.
008680      move spaces to WS-Fac-Col1.
008690      string "Gross Pay                              $" delimited by
008700             size WS-Money-Edit delimited by size into WS-Fac-Col1.
008710      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
008720      write PY-Fac-Payslip-Line.
008730*                                  withholding and percentage tax,
008740*                                  15th placement, rate shown if any
008750      perform cc020-Print-Wtax-Line thru cc020-Exit.
008760      perform cc030-Print-Ptax-Line thru cc030-Exit.
008770*                                  both 15th taxes combined
008780      move Fac-Total-15 to WS-Money-Edit.
008790      move spaces to WS-Fac-Col1.
008800      string "Total (15th)                           $" delimited by
008810             size WS-Money-Edit delimited by size into WS-Fac-Col1.
008820      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
008830      write PY-Fac-Payslip-Line.
008840*                                  same two taxes, 30th placement
008850      perform cc040-Print-Wtax-30-Line thru cc040-Exit.
008860      perform cc050-Print-Ptax-30-Line thru cc050-Exit.
008870*                                  both 30th taxes combined
008880      move Fac-Total-30 to WS-Money-Edit.
008890      move spaces to WS-Fac-Col1.
008900      string "Total (30th)                           $" delimited by
008910             size WS-Money-Edit delimited by size into WS-Fac-Col1.
008920      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
008930      write PY-Fac-Payslip-Line.
008940*                                  15th + 30th, ahead of net pay so
008950*                                  the employee can check the footing
008960      move Fac-Total-Deductions to WS-Money-Edit.
008970      move spaces to WS-Fac-Col1.
008980      string "Total Deductions                       $" delimited by
008990             size WS-Money-Edit delimited by size into WS-Fac-Col1.
009000      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
009010      write PY-Fac-Payslip-Line.
009020*                                  the bottom line figure
009030      move Fac-Net-Pay to WS-Money-Edit.
009040      move spaces to WS-Fac-Col1.
009050      string "NET PAY                                $" delimited by
009060             size WS-Money-Edit delimited by size into WS-Fac-Col1.
009070      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
009080      write PY-Fac-Payslip-Line.
009090*                                  blank line before the left hand
009100*                                  summary block
009110      move spaces to PY-Fac-Payslip-Line.
009120      write PY-Fac-Payslip-Line.
009130*                                  rate, hours and salary restated in
009140*                                  the summary block - same figures
009150*                                  as above, different layout
009160      move Fac-N-Hourly-Rate to WS-Rate-Edit.
009170      move spaces to WS-Fac-Col1.
009180      string "Rate . . . . . . . . . $" delimited by size
009190             WS-Rate-Edit                delimited by size
009200             into WS-Fac-Col1.
009210      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
009220      write PY-Fac-Payslip-Line.
009230      move Fac-Total-Hours to WS-Hours-Edit.
009240      move spaces to WS-Fac-Col1.
009250      string "Total Hours. . . . . . . " delimited by size
009260             WS-Hours-Edit               delimited by size
009270             into WS-Fac-Col1.
009280      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
009290      write PY-Fac-Payslip-Line.
009300      move Fac-Salary-Earned to WS-Money-Edit.
009310      move spaces to WS-Fac-Col1.
009320      string "Salary Earned. . . . . .$" delimited by size
009330             WS-Money-Edit               delimited by size
009340             into WS-Fac-Col1.
009350      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
009360      write PY-Fac-Payslip-Line.
009370*                                  the adjustment from bb030 above -
009380*                                  zero when none applied this period
009390      move Fac-Adjustment to WS-Money-Edit.
009400      move spaces to WS-Fac-Col1.
009410      string "Adjustment . . . . . . .$" delimited by size
009420             WS-Money-Edit               delimited by size
009430             into WS-Fac-Col1.
009440      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
009450      write PY-Fac-Payslip-Line.
009460*                                  salary earned less the adjustment
009470      move Fac-Sub-Total to WS-Money-Edit.
009480      move spaces to WS-Fac-Col1.
009490      string "Sub-Total. . . . . . . .$" delimited by size
009500             WS-Money-Edit               delimited by size
009510             into WS-Fac-Col1.
009520      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
009530      write PY-Fac-Payslip-Line.
009540*                                  both taxes, both placements - same
009550*                                  figure as Total Deductions above
009560      move Fac-Total-Deductions to WS-Money-Edit.
009570      move spaces to WS-Fac-Col1.
009580      string "Less Tax . . . . . . . -$" delimited by size
009590             WS-Money-Edit               delimited by size
009600             into WS-Fac-Col1.
009610      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
009620      write PY-Fac-Payslip-Line.
009630*                                  net pay, restated one more time
009640      move Fac-Net-Pay to WS-Money-Edit.
009650      move spaces to WS-Fac-Col1.
009660      string "NET PAY. . . . . . . . .$" delimited by size
009670             WS-Money-Edit               delimited by size
009680             into WS-Fac-Col1.
009690      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
009700      write PY-Fac-Payslip-Line.
009710*                                  closing banner rule
009720      move all "=" to WS-Fac-Col1.
009730      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
009740      write PY-Fac-Payslip-Line.
009750*                                  trailing blank line separates one
009760*                                  faculty member's payslip from the
009770*                                  next in the stacked print file
009780      move spaces to PY-Fac-Payslip-Line.
009790      write PY-Fac-Payslip-Line.
009800  cc000-Exit.
009810      exit.
009820*
009830*****************************************************************
009840* cc010 prints one row of the period breakdown table; cc020/cc030/
009850* cc040/cc050 each print one deduction line for the 15th or 30th,
009860* suppressing the "(nn.n%)" suffix when no rate applies.
009870*****************************************************************
009880*              one row of the period breakdown table, using the
009890*              run's period label when one was supplied
009900  cc010-Print-One-Period.
009910*                                  same rate for every period - this
009920*                                  file carries one rate per employee,
009930*                                  not one per period
009940      move Fac-N-Period-Hours (WS-Ix) to WS-Hours-Edit.
009950      move Fac-N-Hourly-Rate to WS-Rate-Edit.
009960      move Fac-Period-Amt (WS-Ix) to WS-Money-Edit.
009970      move spaces to WS-Fac-Col1.
009980*                                  WS-Period-Label (WS-Ix) is blank
009990*                                  when no run param record was read -
010000*                                  the column still lines up, just
010010*                                  with no date text in it
010020      string WS-Period-Label (WS-Ix) delimited by size
010030             WS-Hours-Edit           delimited by size
010040             "   $"                  delimited by size
010050             WS-Rate-Edit            delimited by size
010060             "   $"                  delimited by size
010070             WS-Money-Edit           delimited by size
010080             into WS-Fac-Col1.
010090      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
010100      write PY-Fac-Payslip-Line.
010110  cc010-Exit.
010120      exit.
010130*
010140*              rate suffix only shown when the displayed rate is
010150*              greater than zero, per the report rule
010160*                                  Fac-Disp-Wtax-Rate was set (or
010170*                                  back-filled) by bb040 above
010180  cc020-Print-Wtax-Line.
010190      move Fac-W-Tax-15 to WS-Money-Edit.
010200      move spaces to WS-Fac-Col1.
010210      if Fac-Disp-Wtax-Rate > zero
010220*                                  rate shown as a percentage in
010230*                                  parentheses after the description
010240          compute WS-Pct-Edit = Fac-Disp-Wtax-Rate * 100
010250          string "Withholding Tax (15th) ("  delimited by size
010260                 WS-Pct-Edit                  delimited by size
010270                 "%)        $"                delimited by size
010280                 WS-Money-Edit                delimited by size
010290                 into WS-Fac-Col1
010300      else
010310          string "Withholding Tax (15th)                 $"
010320                 delimited by size
010330                 WS-Money-Edit delimited by size into WS-Fac-Col1.
010340      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
010350      write PY-Fac-Payslip-Line.
010360  cc020-Exit.
010370      exit.
010380*
010390*                                  15th placement, percentage tax
010400  cc030-Print-Ptax-Line.
010410      move Fac-P-Tax-15 to WS-Money-Edit.
010420      move spaces to WS-Fac-Col1.
010430      if Fac-Disp-Ptax-Rate > zero
010440          compute WS-Pct-Edit = Fac-Disp-Ptax-Rate * 100
010450          string "Percentage Tax (15th)  ("  delimited by size
010460                 WS-Pct-Edit                  delimited by size
010470                 "%)        $"                delimited by size
010480                 WS-Money-Edit                delimited by size
010490                 into WS-Fac-Col1
010500      else
010510          string "Percentage Tax (15th)                  $"
010520                 delimited by size
010530                 WS-Money-Edit delimited by size into WS-Fac-Col1.
010540      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
010550      write PY-Fac-Payslip-Line.
010560  cc030-Exit.
010570      exit.
010580*
010590*                                  30th placement, withholding tax -
010600*                                  same displayed rate as the 15th,
010610*                                  only the placement differs
010620  cc040-Print-Wtax-30-Line.
010630      move Fac-W-Tax-30 to WS-Money-Edit.
010640      move spaces to WS-Fac-Col1.
010650      if Fac-Disp-Wtax-Rate > zero
010660          compute WS-Pct-Edit = Fac-Disp-Wtax-Rate * 100
010670          string "Withholding Tax (30th) ("  delimited by size
010680                 WS-Pct-Edit                  delimited by size
010690                 "%)        $"                delimited by size
010700                 WS-Money-Edit                delimited by size
010710                 into WS-Fac-Col1
010720      else
010730          string "Withholding Tax (30th)                 $"
010740                 delimited by size
010750                 WS-Money-Edit delimited by size into WS-Fac-Col1.
010760      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
010770      write PY-Fac-Payslip-Line.
010780  cc040-Exit.
010790      exit.
010800*
010810*                                  30th placement, percentage tax
010820  cc050-Print-Ptax-30-Line.
010830      move Fac-P-Tax-30 to WS-Money-Edit.
010840      move spaces to WS-Fac-Col1.
010850      if Fac-Disp-Ptax-Rate > zero
010860          compute WS-Pct-Edit = Fac-Disp-Ptax-Rate * 100
010870          string "Percentage Tax (30th)  ("  delimited by size
010880                 WS-Pct-Edit                  delimited by size
010890                 "%)        $"                delimited by size
010900                 WS-Money-Edit                delimited by size
010910                 into WS-Fac-Col1
010920      else
010930          string "Percentage Tax (30th)                  $"
010940                 delimited by size
010950                 WS-Money-Edit delimited by size into WS-Fac-Col1.
010960      move WS-Fac-Col1 to PY-Fac-Payslip-Line.
010970      write PY-Fac-Payslip-Line.
010980  cc050-Exit.
010990      exit.
011000*
011010*****************************************************************
011020* zz040 displays an error message built by the calling paragraph.
011030* Kept deliberately simple - py010/py020 are batch runs with no
011040* operator at the screen, so this just goes to the job log.
011050*****************************************************************
011060*                                  WS-Error-Message is built by the
011070*                                  calling paragraph before this is
011080*                                  performed - nothing to evaluate
011090*                                  here beyond the display itself
011100  zz040-Evaluate-Message.
011110      display WS-Err-Code " " WS-Err-Text upon console.
011120*
011130*****************************************************************
011140* zz060 reduces a text field to a signed 7.2 numeric - blank or a
011150* lone dash becomes zero, anything that is not a digit, the decimal
011160* point or a leading minus is discarded.  Caller loads WS-Safe-Text
011170* and reads the answer back from WS-Numeric-Result.
011180*****************************************************************
011190  zz060-Safe-Numeric.
011200*                                  clear down the working fields from
011210*                                  whatever the last call left in them
011220      move zero to WS-Int-Len.
011230      move zero to WS-Frac-Len.
011240      move "N" to WS-Safe-Dot-Sw.
011250      move "N" to WS-Safe-Neg-Sw.
011260      move "0000000" to WS-Int-Digits.
011270      move "00" to WS-Frac-Digits.
011280*                                  one pass over all 20 bytes -
011290*                                  zz061 below sorts the digits
011300      perform zz061-Scan-One-Char thru zz061-Exit
011310          varying WS-Safe-Ix from 1 by 1 until WS-Safe-Ix > 20.
011320      if WS-Int-Len = zero and WS-Frac-Len = zero
011330*                                  nothing usable was scanned - blank,
011340*                                  a lone dash, or all punctuation
011350          move zero to WS-Numeric-Result
011360          go to zz060-Exit.
011370*                                  right justify the integer digits
011380*                                  into the 7 byte field
011390      move "0000000" to WS-Int-Padded.
011400      if WS-Int-Len > zero
011410          compute WS-Int-Start = 8 - WS-Int-Len
011420          move WS-Int-Digits (1:WS-Int-Len)
011430            to WS-Int-Padded (WS-Int-Start:WS-Int-Len).
011440*                                  assembled 7.2 digits, read back
011450*                                  through the WS-Clean-Numeric
011460*                                  redefines with no extra move
011470      move WS-Int-Padded to WS-Clean-Digits (1:7).
011480      move WS-Frac-Digits to WS-Clean-Digits (8:2).
011490      move WS-Clean-Numeric to WS-Numeric-Result.
011500      if Safe-Is-Negative
011510          compute WS-Numeric-Result = WS-Numeric-Result * -1.
011520  zz060-Exit.
011530      exit.
011540*
011550  zz061-Scan-One-Char.
011560      move WS-Safe-Text (WS-Safe-Ix:1) to WS-Safe-Char.
011570      evaluate true
011580          when WS-Safe-Char = "-"
011590*                                  sign applied at the end by zz060
011600              move "Y" to WS-Safe-Neg-Sw
011610          when WS-Safe-Char = "."
011620*                                  everything from here on is fraction
011630              move "Y" to WS-Safe-Dot-Sw
011640          when WS-Safe-Char is numeric
011650              if Safe-Dot-Seen
011660*                                  only the first 2 fraction digits
011670*                                  are kept, the rest are dropped
011680                  if WS-Frac-Len < 2
011690                      add 1 to WS-Frac-Len
011700                      move WS-Safe-Char to WS-Frac-Digits (WS-Frac-Len:1)
011710                  end-if
011720              else
011730*                                  only the first 7 integer digits
011740*                                  are kept, the rest are dropped
011750                  if WS-Int-Len < 7
011760                      add 1 to WS-Int-Len
011770                      move WS-Safe-Char to WS-Int-Digits (WS-Int-Len:1)
011780                  end-if
011790              end-if
011800          when other
011810*                                  "$", ",", "%", space - discarded
011820              continue
011830      end-evaluate.
011840  zz061-Exit.
011850      exit.
011860*
011870*****************************************************************
011880* zz065 is SAFE-NUMERIC followed by a divide by 100, turning a
011890* percentage such as "10%" or "10" into the decimal fraction .100
011900* that the rate fields on the calc block are held in.  A "%" sign,
011910* like any other non-digit character, is already dropped by the
011920* character scan in zz060/zz061 above.
011930*****************************************************************
011940  zz065-Parse-Percent.
011950*                                  "10%", "10" and "0.10" all land
011960*                                  on WS-Numeric-Result as 10.00 or
011970*                                  0.10 - dividing by 100 here only
011980*                                  makes sense for the whole-number
011990*                                  forms, which is what this file uses
012000      perform zz060-Safe-Numeric thru zz060-Exit.
012010      compute WS-Percent-Result rounded = WS-Numeric-Result / 100.
012020  zz065-Exit.
012030      exit.
