*
* File section for py010 - Standard Payslip Engine.
*
 fd  PY-Std-Employee-File.
 copy "wspyemp.cob".
*
 fd  PY-Std-Payslip-File.
 01  PY-Std-Payslip-Line        pic x(132).
*
 fd  PY-Std-Summary-File.
 01  PY-Std-Summary-Line        pic x(132).
*
