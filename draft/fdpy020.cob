*
* File section for py020 - Dynamic Period Payroll Engine.
*
 fd  PY-Dyn-Param-File.
 copy "wspyprm.cob".
*
 fd  PY-Faculty-File.
 copy "wspyfac.cob".
*
 fd  PY-Faculty-Payslip-File.
 01  PY-Fac-Payslip-Line        pic x(132).
*
 fd  PY-Faculty-Summary-File.
 01  PY-Fac-Summary-Line        pic x(132).
*
