*****************************************************************
*                                                               *
*              Standard Hourly Payslip Engine                  *
*                                                               *
*****************************************************************
*
 identification division.
*
 program-id.        py010.
*
 author.             R T Dyer.
*
 installation.       Applewood Computers.
*
 date-written.       14/03/1984.
*
 date-compiled.
*
 security.           Copyright (c) 1984-2026 & later, Applewood
                      Computers.  Distributed under the GNU General
                      Public License.  See the file COPYING for
                      details.
*
* Remarks.           Reads the hourly-paid employee file one record
*                     per employee, works out regular/overtime pay
*                     and the standard six deductions and prints one
*                     payslip per employee followed by a run summary.
*
* Version.           See Prog-Name in WS.
*
* Called modules.
*                     None.
*
* Functions used.
*                     None.
*
* Files used.
*                     pyemfil.   Hourly employee input.
*                     pypslstd.  Payslip print file.
*                     pypslsum.  End of run summary print file.
*
* Error messages used.
* System wide:
*                     SY001, SY010.
* Program specific:
*                     PY101 - PY103.
*
*****************************************************************
* Change log.
*****************************************************************
* 14/03/1984 rtd - 1.0.00 Created - hourly payslip run.
* 02/09/1985 rtd - 1.0.01 Dept/Position printed on payslip when held.
* 21/11/1987 khp - 1.0.02 Corrected overtime rate - was x1.25, now x1.5
*                  per revised award terms.
* 09/06/1991 khp - 1.0.03 Health Insurance deduction changed from a
*                  percentage to a flat $75.00 per run.
* 17/01/1994 jml - 1.0.04 Added run totals to the summary print.
* 30/11/1998 jml - 1.0.05 Y2K - Ctl-Run-Date widened to ccyymmdd, all
*                  2-digit year handling removed from this program.
* 14/02/1999 jml - 1.0.06 Y2K - confirmed summary banner prints full
*                  4 digit year - no further 19xx/20xx ambiguity.
* 18/05/2003 pds - 1.0.07 Retirement deduction added at 5%.
* 11/10/2007 pds - 1.0.08 Non-numeric rate or hours now rejected and
*                  counted rather than aborting the run.
* 23/07/2012 vbc - 1.0.09 Converted to Open Cobol - no logic change.
* 02/02/2026 vbc - 1.0.10 Created py010/py020 pair to replace the
*                  old combined payroll run - see pyrgstr, py000.
* 04/01/2026 vbc - 1.0.11 Re-pointed at the new wspyemp/wspyctl
*                  copybooks.
* 10/01/2026 vbc - 1.0.12 Payslip now shows company name, pay period
*                  and pay date, a regular/overtime pay breakdown and
*                  overtime rate line, a Total Deductions line, and a
*                  proper payment-method/HR footer in place of the
*                  old one-liner.
* 20/01/2026 vbc - 1.0.13 Added remarks through bb000/cc000 at the
*                  auditor's request - paragraphs were correct but
*                  under-commented for a program this size.
* 27/01/2026 vbc - 1.0.14 Run summary now shows Run Date/Run Time,
*                  taken off Ctl-Run-Date/Ctl-Run-Time which were
*                  declared back at 1.0.11 but never actually loaded
*                  or printed - see wspyctl.cob log.
*
*****************************************************************
* Copyright notice.
* *****************
*
* This notice supersedes all prior copyright notices and was updated
* 2024-04-16.
*
* These files and programs are part of the Applewood Computers
* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
* and later.
*
* This program is now free software; you can redistribute it and/or
* modify it under the terms listed here and of the GNU General
* Public License as published by the Free Software Foundation;
* version 3 and later as revised for PERSONAL USAGE ONLY and that
* includes for use within a business but EXCLUDES repackaging or for
* Resale, Rental or Hire in ANY way.
*
*****************************************************************
*
 environment division.
*
 configuration section.
*
 special-names.
     C01 is Top-Of-Form
     class Numeric-Sign is "+" "-"
     Switch-1 is UPSI-0 on status is Py-Debug-On
                        off status is Py-Debug-Off.
*
 input-output section.
*
 file-control.
*              employee input, standard payslip and summary prints -
*              see selpy010 for the actual ASSIGN TO names
 copy "selpy010.cob".
*
 data division.
*
 file section.
*
*              pyemfil / pypslstd / pypslsum record layouts
 copy "fdpy010.cob".
*
 working-storage section.
*
*              run control totals - shared layout with py020
 copy "wspyctl.cob".
*
*              literal used on the compile listing banner, and the
*              value the "Version" remark above points at
 77  Prog-Name                  pic x(16)   value "py010 (1.0.14)".
*
*              file status bytes - checked after every OPEN, and the
*              employee file status is also checked after every READ
 01  PY-Std-Emp-Status          pic xx              value spaces.
     88  Std-Emp-Ok             value "00".
     88  Std-Emp-Eof            value "10".
*
 01  PY-Std-Psl-Status          pic xx              value spaces.
     88  Std-Psl-Ok             value "00".
*
 01  PY-Std-Sum-Status          pic xx              value spaces.
     88  Std-Sum-Ok             value "00".
*
*              end of file and validity switches
 01  WS-Eof-Sw                  pic x               value "N".
     88  Std-Emp-Eof-Reached    value "Y".
*
 01  WS-Valid-Sw                pic x               value "Y".
     88  Std-Rec-Valid          value "Y".
     88  Std-Rec-Invalid        value "N".
*
*              count of employee rows zz060 threw out this run
 01  WS-Rejected-Count          pic 9(5)            comp.
*
*              subscripts - WS-Ix drives both the deduction-total
*              loop in bb000 and the deduction-print loop in cc000
 01  WS-Ix                      pic 9(3)            comp.
*
*              hours/pay working fields - reset and filled fresh for
*              each employee by bb000-Calculate-Pay
*                                  capped at 40 by bb000
 01  WS-Reg-Hours               pic 9(3)v99         comp-3.
*                                  hours past 40, zero if none
 01  WS-OT-Hours                pic 9(3)v99         comp-3.
*                                  Reg-Hours * Std-Emp-Hourly-Rate
 01  WS-Reg-Pay                 pic s9(7)v99        comp-3.
*                                  OT-Hours * rate * 1.5
 01  WS-OT-Pay                  pic s9(7)v99        comp-3.
*                                  Reg-Pay + OT-Pay
 01  WS-Gross-Pay               pic s9(7)v99        comp-3.
*                                  sum of all six WS-Ded-Amt entries
 01  WS-Total-Deductions        pic s9(7)v99        comp-3.
*                                  Gross-Pay - Total-Deductions
 01  WS-Net-Pay                 pic s9(7)v99        comp-3.
*
*              the six standard deductions, table view for totalling
*              and named view for printing - table/named dual view
 01  WS-Deductions.
     03  WS-Ded-Amt             pic s9(7)v99  comp-3  occurs 6.
 01  WS-Ded-Named redefines WS-Deductions.
*                                  subscript 1
     03  WS-Ded-Federal         pic s9(7)v99        comp-3.
*                                  subscript 2
     03  WS-Ded-State           pic s9(7)v99        comp-3.
*                                  subscript 3
     03  WS-Ded-Socsec          pic s9(7)v99        comp-3.
*                                  subscript 4
     03  WS-Ded-Medicare        pic s9(7)v99        comp-3.
*                                  subscript 5 - flat, not a rate
     03  WS-Ded-Health          pic s9(7)v99        comp-3.
*                                  subscript 6 - flat, not a rate
     03  WS-Ded-401k            pic s9(7)v99        comp-3.
*
*              the four percentage-based deduction rates - table view
*              for the print loop, named view for the computes
 01  WS-Ded-Rate-Table.
     03  WS-Ded-Rate            pic v9999           occurs 4.
 01  WS-Ded-Rate-Named redefines WS-Ded-Rate-Table.
*                                  20%, set by aa005-Init-Rates
     03  WS-Rate-Federal        pic v9999.
*                                  5%, set by aa005-Init-Rates
     03  WS-Rate-State          pic v9999.
*                                  6.2%, set by aa005-Init-Rates
     03  WS-Rate-Socsec         pic v9999.
*                                  1.45%, set by aa005-Init-Rates
     03  WS-Rate-Medicare       pic v9999.
*
*              retirement is a flat 5% of gross, Health Insurance is
*              a flat dollar amount per run - neither varies by
*              employee so both are set once, not read off a file
 01  WS-Rate-Retirement         pic v9999           value .05.
 01  WS-Amt-Health              pic s9(7)v99  comp-3  value 75.00.
*
*              run date, packed for arithmetic, display view for
*              print - also split out below for the pay period and
*              pay date shown in the payslip header
*                                  binary view, not actually used in
*                                  arithmetic this run but kept for
*                                  the redefines pair's own sake
 01  WS-Run-Date-Bin            pic 9(8)            comp.
*                                  display view - this is the one
*                                  actually read by aa006 below
 01  WS-Run-Date-Disp redefines WS-Run-Date-Bin
                                pic 9(8).
*                                  hhmmss, accepted alongside the run
*                                  date and moved into Ctl-Run-Time for
*                                  the summary - py010/py020 share the
*                                  one pair of fields in wspyctl.cob
 01  WS-Run-Time-Bin            pic 9(6)            comp.
*
*              pay period (mm/ccyy) and pay date, built once by
*              aa006-Build-Pay-Period off the run date above
 01  WS-Pp-Month                pic 99.
 01  WS-Pp-Year                 pic 9(4).
 01  WS-Pay-Period-Edit         pic x(7).
 01  WS-Pay-Date-Edit           pic 9999/99/99.
*
*              the payslip itself - one 132 byte print line, built
*              up a line at a time in WS-Psl-Col1 and moved across
 01  WS-Payslip-Line.
     03  WS-Psl-Col1            pic x(80).
     03  filler                 pic x(52).
*
*              edited fields used to format money/rates/percentages/
*              counts onto the payslip and summary prints
*                                  dollar amounts, up to $99,999.99
 01  WS-Money-Edit               pic $$$$,$$9.99.
*                                  hourly rates, up to 999.99
 01  WS-Rate-Edit                 pic zz9.99.
*                                  whole-percent deduction rates
 01  WS-Pct-Edit                  pic zz9.
*                                  run-total counts on the summary
 01  WS-Count-Edit                pic zzzz9.
*
*              error message built by the failing paragraph and
*              handed to zz040-Evaluate-Message for display
 01  WS-Error-Message.
     03  WS-Err-Code            pic x(5).
     03  filler                 pic x            value space.
     03  WS-Err-Text            pic x(60).
*
 procedure division.
*
*              mainline - opens the files, primes the run totals and
*              the per-employee loop, then writes the summary
 aa000-Main.
*                                  picks up today's date once for
*                                  the whole run - pay period/date
*                                  are not carried on the input file
     accept WS-Run-Date-Disp from date yyyymmdd.
*                                  run time, for the summary banner -
*                                  both moved into the shared control
*                                  record so the Run Date/Run Time
*                                  lines below read off Ctl-Run-Date/
*                                  Ctl-Run-Time, same as py020 does
     accept WS-Run-Time-Bin from time.
     move WS-Run-Date-Bin to Ctl-Run-Date.
     move WS-Run-Time-Bin to Ctl-Run-Time.
     perform aa005-Init-Rates.
     perform aa006-Build-Pay-Period.
     perform aa010-Open-Py-Files.
*                                  run totals zeroed before the first
*                                  employee is read
     move zero to Ctl-Employees-Read
     move zero to Ctl-Payslips-Written
     move zero to Ctl-Gross-Pay-Total
     move zero to Ctl-Deductions-Total
     move zero to Ctl-Net-Pay-Total
     move zero to WS-Rejected-Count.
     perform aa050-Process-Employees thru aa050-Exit
         until Std-Emp-Eof-Reached.
     perform aa090-Write-Summary.
     perform aa099-Close-Py-Files.
     goback.
*
*              rates are set here, not by VALUE on the redefined
*              WS-Ded-Rate-Named group - a redefining item may not
*              carry a VALUE clause
 aa005-Init-Rates.
*                                  20% federal withholding
     move .20   to WS-Rate-Federal.
*                                  5% state withholding
     move .05   to WS-Rate-State.
*                                  6.2% social security
     move .062  to WS-Rate-Socsec.
*                                  1.45% medicare
     move .0145 to WS-Rate-Medicare.
*
*              pay period shown on the payslip header is taken off
*              the run date - this is a period-paid run, not a
*              per-employee pay-period field
 aa006-Build-Pay-Period.
*                                  ccyymmdd (5:2) is the mm byte pair
     move WS-Run-Date-Disp (5:2) to WS-Pp-Month.
*                                  ccyymmdd (1:4) is the ccyy pair
     move WS-Run-Date-Disp (1:4) to WS-Pp-Year.
     move spaces to WS-Pay-Period-Edit.
*                                  builds "mm/ccyy" for the header
     string WS-Pp-Month delimited by size
            "/"          delimited by size
            WS-Pp-Year    delimited by size
            into WS-Pay-Period-Edit.
*                                  edited-picture move inserts the
*                                  slashes for the pay date line
     move WS-Run-Date-Disp to WS-Pay-Date-Edit.
*
*              opens the three files used this run - any failure to
*              open stops the run dead, there is nothing to process
*              or print without these files
 aa010-Open-Py-Files.
*                                  employee input must open clean -
*                                  return code 1 to the JCL/menu on
*                                  failure
     open input PY-Std-Employee-File.
     if not Std-Emp-Ok
         move "PY101" to WS-Err-Code
         move "Unable to open employee input file" to WS-Err-Text
         perform zz040-Evaluate-Message
         goback returning 1.
*                                  payslip print file - return 2
     open output PY-Std-Payslip-File.
     if not Std-Psl-Ok
         move "PY102" to WS-Err-Code
         move "Unable to open payslip print file" to WS-Err-Text
         perform zz040-Evaluate-Message
         goback returning 2.
*                                  run summary print file - return 3
     open output PY-Std-Summary-File.
     if not Std-Sum-Ok
         move "PY103" to WS-Err-Code
         move "Unable to open summary print file" to WS-Err-Text
         perform zz040-Evaluate-Message
         goback returning 3.
 aa010-Exit.
*                                  falls through here on a clean open
     exit.
*
*              reads one employee, validates it, calculates pay and
*              prints the payslip - a rejected row is counted and
*              skipped, it does not stop the run
 aa050-Process-Employees.
*                                  normal end of file - not an error
     read PY-Std-Employee-File
         at end
             move "Y" to WS-Eof-Sw
             go to aa050-Exit.
*                                  a bad read is an error, not eof -
*                                  logged, then treated as eof so the
*                                  run ends cleanly rather than loops
     if not Std-Emp-Ok
         move "SY010" to WS-Err-Code
         move "Read error on employee input file" to WS-Err-Text
         perform zz040-Evaluate-Message
         move "Y" to WS-Eof-Sw
         go to aa050-Exit.
     add 1 to Ctl-Employees-Read.
*                                  per 1.0.08 - bad rows are counted
*                                  and skipped, not fatal
     perform zz060-Validate-Input-Rec.
     if Std-Rec-Invalid
         add 1 to WS-Rejected-Count
         go to aa050-Exit.
     perform bb000-Calculate-Pay thru bb000-Exit.
     perform cc000-Print-Payslip thru cc000-Exit.
     add 1 to Ctl-Payslips-Written.
*                                  rolls this employee's figures into
*                                  the run totals for aa090 below
     add WS-Gross-Pay to Ctl-Gross-Pay-Total.
     add WS-Total-Deductions to Ctl-Deductions-Total.
     add WS-Net-Pay to Ctl-Net-Pay-Total.
 aa050-Exit.
     exit.
*
*              one summary line per run total, written after the
*              last employee's payslip - counts first, then money
 aa090-Write-Summary.
*                                  banner line, then a blank line
     move spaces to PY-Std-Summary-Line.
     move "STANDARD HOURLY PAYROLL - RUN SUMMARY" to WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Summary-Line.
     write PY-Std-Summary-Line.
     move spaces to PY-Std-Summary-Line.
     write PY-Std-Summary-Line.
*                                  run date/time, off the shared
*                                  Ctl-Run-Date/Ctl-Run-Time moved in
*                                  at aa000 - ccyymmdd and hhmmss, no
*                                  editing, same plain-digit style the
*                                  run date line already used in py020
     move spaces to WS-Psl-Col1.
     string "Run Date . . . . . . . . " delimited by size
            Ctl-Run-Date            delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Summary-Line.
     write PY-Std-Summary-Line.
     move spaces to WS-Psl-Col1.
     string "Run Time . . . . . . . . " delimited by size
            Ctl-Run-Time            delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Summary-Line.
     write PY-Std-Summary-Line.
*                                  employees read this run
     move Ctl-Employees-Read to WS-Count-Edit.
     move spaces to WS-Psl-Col1.
     string "Employees Read . . . . . " delimited by size
            WS-Count-Edit           delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Summary-Line.
     write PY-Std-Summary-Line.
*                                  payslips actually written
     move Ctl-Payslips-Written to WS-Count-Edit.
     move spaces to WS-Psl-Col1.
     string "Payslips Written . . . . " delimited by size
            WS-Count-Edit           delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Summary-Line.
     write PY-Std-Summary-Line.
*                                  blank name or non-numeric rate/
*                                  hours, counted by zz060
     move WS-Rejected-Count to WS-Count-Edit.
     move spaces to WS-Psl-Col1.
     string "Records Rejected . . . . " delimited by size
            WS-Count-Edit           delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Summary-Line.
     write PY-Std-Summary-Line.
*                                  run total gross pay
     move Ctl-Gross-Pay-Total to WS-Money-Edit.
     move spaces to WS-Psl-Col1.
     string "Total Gross Pay . . . . $" delimited by size
            WS-Money-Edit            delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Summary-Line.
     write PY-Std-Summary-Line.
*                                  run total of all six deductions
     move Ctl-Deductions-Total to WS-Money-Edit.
     move spaces to WS-Psl-Col1.
     string "Total Deductions  . . . $" delimited by size
            WS-Money-Edit            delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Summary-Line.
     write PY-Std-Summary-Line.
*                                  run total net pay
     move Ctl-Net-Pay-Total to WS-Money-Edit.
     move spaces to WS-Psl-Col1.
     string "Total Net Pay . . . . . $" delimited by size
            WS-Money-Edit            delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Summary-Line.
     write PY-Std-Summary-Line.
*
*              all three files are closed together here - there is
*              only one close point, at the very end of the run
 aa099-Close-Py-Files.
*                                  no file-status check on close -
*                                  nothing further to do if it fails,
*                                  the run has already finished
     close PY-Std-Employee-File
           PY-Std-Payslip-File
           PY-Std-Summary-File.
*
*****************************************************************
* bb000 works out regular/overtime hours and pay, the six standard
* deductions and the net pay for the employee now held on the
* employee record.
*****************************************************************
 bb000-Calculate-Pay.
*                                  first 40 hours are regular, the
*                                  rest (if any) is overtime
     if Std-Emp-Hours > 40
         move 40 to WS-Reg-Hours
         compute WS-OT-Hours = Std-Emp-Hours - 40
     else
         move Std-Emp-Hours to WS-Reg-Hours
         move zero to WS-OT-Hours.
*                                  regular pay at the employee's rate
     compute WS-Reg-Pay rounded =
             WS-Reg-Hours * Std-Emp-Hourly-Rate.
*                                  overtime pay at 1.5x the rate
     compute WS-OT-Pay rounded =
             WS-OT-Hours * Std-Emp-Hourly-Rate * 1.5.
     compute WS-Gross-Pay rounded = WS-Reg-Pay + WS-OT-Pay.
*                                  the four percentage deductions,
*                                  each a straight percent of gross
*                                  20% federal
     compute WS-Ded-Federal  rounded =
             WS-Gross-Pay * WS-Rate-Federal.
*                                  5% state
     compute WS-Ded-State    rounded =
             WS-Gross-Pay * WS-Rate-State.
*                                  6.2% social security
     compute WS-Ded-Socsec   rounded =
             WS-Gross-Pay * WS-Rate-Socsec.
*                                  1.45% medicare
     compute WS-Ded-Medicare rounded =
             WS-Gross-Pay * WS-Rate-Medicare.
*                                  Health Insurance is a flat amount,
*                                  not a percentage of gross
     move WS-Amt-Health to WS-Ded-Health.
*                                  Retirement is 5% of gross
     compute WS-Ded-401k     rounded =
             WS-Gross-Pay * WS-Rate-Retirement.
*                                  cleared before bb050 accumulates
     move zero to WS-Total-Deductions.
*                                  totals all six deduction amounts
*                                  (percentage and flat alike) in one
*                                  pass over WS-Ded-Amt
     perform bb050-Sum-One-Deduction thru bb050-Exit
         varying WS-Ix from 1 by 1 until WS-Ix > 6.
     compute WS-Net-Pay rounded = WS-Gross-Pay - WS-Total-Deductions.
 bb000-Exit.
     exit.
*
*              adds one table entry of WS-Ded-Amt into the running
*              total - driven by bb000 for all six deductions
 bb050-Sum-One-Deduction.
     add WS-Ded-Amt (WS-Ix) to WS-Total-Deductions.
 bb050-Exit.
     exit.
*
*****************************************************************
* cc000 formats and prints the banner payslip for one employee.
* The overtime line only appears when the employee actually worked
* overtime this period.
*****************************************************************
 cc000-Print-Payslip.
*                                  top banner and company name
     move spaces to PY-Std-Payslip-Line.
     move all "=" to WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  company name line
     move spaces to WS-Psl-Col1.
     string "APPLEWOOD COMPUTERS" delimited by size into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  report title line
     move spaces to WS-Psl-Col1.
     string "EMPLOYEE PAYSLIP" delimited by size into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  closes off the heading block
     move spaces to WS-Psl-Col1.
     move all "=" to WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  pay period (mm/ccyy) and pay date,
*                                  both built once by aa006 off the
*                                  run date - same for every employee
     move spaces to WS-Psl-Col1.
     string "Pay Period    : " delimited by size
            WS-Pay-Period-Edit  delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  pay date, slashes via the edited
*                                  picture on WS-Pay-Date-Edit
     move spaces to WS-Psl-Col1.
     string "Pay Date      : " delimited by size
            WS-Pay-Date-Edit    delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  blank line before the employee
*                                  name/id block
     move spaces to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  employee name and id, always shown
     move spaces to WS-Psl-Col1.
     string "Employee Name : " delimited by size
            Std-Emp-Name       delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  Std-Emp-Id is the payroll number,
*                                  not a government id
     move spaces to WS-Psl-Col1.
     string "Employee ID   : " delimited by size
            Std-Emp-Id         delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  department/position only print
*                                  when the employee record holds one
*                                  - per 1.0.01 above
     if Std-Emp-Dept not = spaces
         move spaces to WS-Psl-Col1
         string "Department    : " delimited by size
                Std-Emp-Dept       delimited by size
                into WS-Psl-Col1
         move WS-Psl-Col1 to PY-Std-Payslip-Line
         write PY-Std-Payslip-Line.
     if Std-Emp-Position not = spaces
         move spaces to WS-Psl-Col1
         string "Position      : " delimited by size
                Std-Emp-Position   delimited by size
                into WS-Psl-Col1
         move WS-Psl-Col1 to PY-Std-Payslip-Line
         write PY-Std-Payslip-Line.
*                                  blank line before the hours block
     move spaces to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  hours worked - regular always
*                                  shown, overtime hours only when
*                                  the employee actually worked any
     move WS-Reg-Hours to WS-Rate-Edit.
     move spaces to WS-Psl-Col1.
     string "Regular Hours . . . . . " delimited by size
            WS-Rate-Edit              delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  no line at all when WS-OT-Hours is
*                                  zero - not a zero-filled line
     if WS-OT-Hours > zero
         move WS-OT-Hours to WS-Rate-Edit
         move spaces to WS-Psl-Col1
         string "Overtime Hours. . . . . " delimited by size
                WS-Rate-Edit              delimited by size
                into WS-Psl-Col1
         move WS-Psl-Col1 to PY-Std-Payslip-Line
         write PY-Std-Payslip-Line.
*                                  hourly rate, then the overtime
*                                  rate (1.5x, per 1.0.02 above) when
*                                  overtime was worked this period
     move Std-Emp-Hourly-Rate to WS-Rate-Edit.
     move spaces to WS-Psl-Col1.
     string "Hourly Rate . . . . . .$" delimited by size
            WS-Rate-Edit              delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
     if WS-OT-Hours > zero
         compute WS-Rate-Edit = Std-Emp-Hourly-Rate * 1.5
         move spaces to WS-Psl-Col1
         string "Overtime Rate . . . . .$" delimited by size
                WS-Rate-Edit              delimited by size
                into WS-Psl-Col1
         move WS-Psl-Col1 to PY-Std-Payslip-Line
         write PY-Std-Payslip-Line.
*                                  blank line before the pay block
     move spaces to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  regular pay, overtime pay, then
*                                  the gross pay total of the two
     move WS-Reg-Pay to WS-Money-Edit.
     move spaces to WS-Psl-Col1.
     string "Regular Pay . . . . . .$" delimited by size
            WS-Money-Edit             delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  zero when no overtime was worked
     move WS-OT-Pay to WS-Money-Edit.
     move spaces to WS-Psl-Col1.
     string "Overtime Pay. . . . . .$" delimited by size
            WS-Money-Edit             delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  Regular Pay + Overtime Pay
     move WS-Gross-Pay to WS-Money-Edit.
     move spaces to WS-Psl-Col1.
     string "Gross Pay . . . . . . .$" delimited by size
            WS-Money-Edit             delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  blank line before the deductions
*                                  block
     move spaces to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  deductions block - the four
*                                  percentage deductions print off
*                                  the table in cc050, Health
*                                  Insurance and Retirement are
*                                  printed here as they are not
*                                  table-driven
     move spaces to WS-Psl-Col1.
     string "DEDUCTIONS" delimited by size into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
     perform cc050-Print-One-Deduction thru cc050-Exit
         varying WS-Ix from 1 by 1 until WS-Ix > 4.
*                                  flat amount, not a table entry
     move spaces to WS-Psl-Col1.
     move WS-Ded-Health to WS-Money-Edit.
     string "  Health Insurance . . -$" delimited by size
            WS-Money-Edit               delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  5% literal, per 1.0.07 above
     move spaces to WS-Psl-Col1.
     move 5 to WS-Pct-Edit.
     move WS-Ded-401k to WS-Money-Edit.
     string "  Retirement (" delimited by size
            WS-Pct-Edit     delimited by size
            "%) . . . . . -$" delimited by size
            WS-Money-Edit    delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  total of all six deductions, ahead
*                                  of Net Pay - lets the employee
*                                  check Gross - Deductions = Net
*                                  without adding the lines above
     move WS-Total-Deductions to WS-Money-Edit.
     move spaces to WS-Psl-Col1.
     string "  Total Deductions . -$" delimited by size
            WS-Money-Edit              delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  blank line before Net Pay
     move spaces to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  the bottom line figure
     move WS-Net-Pay to WS-Money-Edit.
     move spaces to WS-Psl-Col1.
     string "NET PAY . . . . . . . .$" delimited by size
            WS-Money-Edit              delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  blank line before the footer
     move spaces to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  payment-method line - direct
*                                  deposit only, per SPEC, no cheque
*                                  option on this run
     move spaces to WS-Psl-Col1.
     string "Payment Method : Direct Deposit" delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  HR contact footer
     move spaces to WS-Psl-Col1.
     string "Questions on this payslip - contact Payroll/HR, ext. "
            delimited by size "4100" delimited by size
            into WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  closing banner
     move all "=" to WS-Psl-Col1.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
*                                  trailing blank line separates one
*                                  employee's payslip from the next
*                                  in the stacked print file
     move spaces to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
 cc000-Exit.
     exit.
*
*              one deduction line, table-driven off WS-Ded-Amt /
*              WS-Ded-Rate so federal/state/social security/medicare
*              print the same way
 cc050-Print-One-Deduction.
*                                  rate is carried as v9999, x100 to
*                                  show it as a whole percent
     compute WS-Pct-Edit = WS-Ded-Rate (WS-Ix) * 100.
     move WS-Ded-Amt (WS-Ix) to WS-Money-Edit.
     move spaces to WS-Psl-Col1.
*                                  subscript 1-4 selects the label -
*                                  amount/rate formatting is the same
*                                  for all four, only the text differs
     evaluate WS-Ix
*                                  WS-Rate-Federal
         when 1
             string "  Federal Tax      (" delimited by size
                    WS-Pct-Edit             delimited by size
                    "%) . -$" delimited by size
                    WS-Money-Edit           delimited by size
                    into WS-Psl-Col1
*                                  WS-Rate-State
         when 2
             string "  State Tax        (" delimited by size
                    WS-Pct-Edit             delimited by size
                    "%) . -$" delimited by size
                    WS-Money-Edit           delimited by size
                    into WS-Psl-Col1
*                                  WS-Rate-Socsec
         when 3
             string "  Social Security  (" delimited by size
                    WS-Pct-Edit             delimited by size
                    "%) . -$" delimited by size
                    WS-Money-Edit           delimited by size
                    into WS-Psl-Col1
*                                  WS-Rate-Medicare
         when 4
             string "  Medicare         (" delimited by size
                    WS-Pct-Edit             delimited by size
                    "%) . -$" delimited by size
                    WS-Money-Edit           delimited by size
                    into WS-Psl-Col1
     end-evaluate.
     move WS-Psl-Col1 to PY-Std-Payslip-Line.
     write PY-Std-Payslip-Line.
 cc050-Exit.
     exit.
*
*****************************************************************
* zz040 displays an error message built by the calling paragraph.
* Kept deliberately simple - py010/py020 are batch runs with no
* operator at the screen, so this just goes to the job log.
*****************************************************************
 zz040-Evaluate-Message.
*                                  WS-Error-Message is built by the
*                                  calling paragraph before this is
*                                  performed - nothing to evaluate
*                                  here beyond the display itself
     display WS-Err-Code " " WS-Err-Text upon console.
*
*****************************************************************
* zz060 rejects a record when the name is blank or the rate/hours
* fields did not arrive as valid numerics - such rows are counted
* in WS-Rejected-Count and skipped rather than aborting the run.
*****************************************************************
 zz060-Validate-Input-Rec.
     move "Y" to WS-Valid-Sw.
*                                  a blank name means a blank/junk
*                                  row rather than a real employee
     if Std-Emp-Name = spaces
         move "N" to WS-Valid-Sw.
*                                  rate and hours must both come in
*                                  as numeric text or bb000's COMPUTE
*                                  statements would abend the run
     if Std-Emp-Hourly-Rate is not numeric
         move "N" to WS-Valid-Sw.
     if Std-Emp-Hours is not numeric
         move "N" to WS-Valid-Sw.
 zz060-Exit.
     exit.
