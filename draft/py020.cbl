*****************************************************************
*                                                               *
*           Dynamic Period Faculty Payroll Engine              *
*                                                               *
*****************************************************************
*
 identification division.
*
 program-id.        py020.
*
 author.             R T Dyer.
*
 installation.       Applewood Computers.
*
 date-written.       02/06/1985.
*
 date-compiled.
*
 security.           Copyright (c) 1985-2026 & later, Applewood
                      Computers.  Distributed under the GNU General
                      Public License.  See the file COPYING for
                      details.
*
* Remarks.           Reads a run parameter record (active period
*                     labels and the 15th/30th placement option)
*                     then the part time faculty file, one record
*                     per faculty member, and prints a payslip per
*                     employee with a period breakdown table and a
*                     deduction summary, followed by a run summary.
*
*                     Rate, hours, adjustment and tax fields arrive
*                     as display text on the faculty file (may carry
*                     a currency sign, commas, a trailing percent
*                     sign or a lone dash for blank) and are cleaned
*                     up by zz060/zz065 below before any arithmetic.
*
* Version.           See Prog-Name in WS.
*
* Called modules.
*                     None.
*
* Functions used.
*                     None.
*
* Files used.
*                     pydynprm.  Run period/placement parameters -
*                                optional, defaults apply if absent.
*                     pyfacfil.  Part time faculty input - one record
*                                per faculty member, text numerics.
*                     pypslfac.  Payslip print file.
*                     pypslsu2.  End of run summary print file.
*
* Error messages used.
* System wide:
*                     SY001, SY010.
* Program specific:
*                     PY201 - PY203.
*
*****************************************************************
* Change log.
*****************************************************************
* 02/06/1985 rtd - 1.0.00 Created - part time faculty payroll run.
* 19/08/1986 rtd - 1.0.01 Added adjustment hours/amount handling.
* 05/04/1989 khp - 1.0.02 Withholding and percentage tax now allow
*                  either an absolute amount or a rate - amount wins.
* 22/10/1992 khp - 1.0.03 Placement option ("15"/"30"/"BOTH") added -
*                  previously everything posted on the 15th only.
* 30/11/1998 jml - 1.0.04 Y2K - run date on summary widened to
*                  ccyymmdd, all 2-digit year handling removed.
* 14/02/1999 jml - 1.0.05 Y2K - confirmed payslip prints full 4 digit
*                  year throughout.
* 09/03/2001 jml - 1.0.06 Rate back-fill added - when a rate is held
*                  as zero but the amount is not, the payslip now
*                  shows amount / gross as the effective rate.
* 16/07/2006 pds - 1.0.07 Faculty rows with a non-numeric sequence
*                  number are now skipped rather than aborting.
* 23/07/2012 vbc - 1.0.08 Converted to Open Cobol - no logic change.
* 02/02/2026 vbc - 1.0.09 Created py010/py020 pair to replace the
*                  old combined payroll run - see pyrgstr, py000.
* 06/01/2026 vbc - 1.0.10 Re-pointed at the new wspyfac/wspyfcb/
*                  wspyprm copybooks.
* 12/01/2026 vbc - 1.0.11 Added Prog-Name literal for the Version
*                  remark - picked up in the compile listing banner.
* 20/01/2026 vbc - 1.0.12 Added remarks through bb000/cc000 at the
*                  auditor's request - paragraphs were correct but
*                  under-commented for a program this size.
* 27/01/2026 vbc - 1.0.13 Prm-Period-Count was being read off the
*                  parameter file and then dropped - now wired in as
*                  WS-Run-Period-Count, the run's default active
*                  period count for any faculty row whose own count
*                  comes through non-numeric.
* 27/01/2026 vbc - 1.0.14 Run summary Run Date line now reads off
*                  Ctl-Run-Date, not the local WS-Run-Date-Disp, and
*                  a Run Time line is added off Ctl-Run-Time - see
*                  wspyctl.cob log.
*
*****************************************************************
* Copyright notice.
* *****************
*
* This notice supersedes all prior copyright notices and was updated
* 2024-04-16.
*
* These files and programs are part of the Applewood Computers
* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
* and later.
*
* This program is now free software; you can redistribute it and/or
* modify it under the terms listed here and of the GNU General
* Public License as published by the Free Software Foundation;
* version 3 and later as revised for PERSONAL USAGE ONLY and that
* includes for use within a business but EXCLUDES repackaging or for
* Resale, Rental or Hire in ANY way.
*
*****************************************************************
*
 environment division.
*
 configuration section.
*
*                                  top of form for the printer spool
*                                  Digit-Chars not used by py020
*                                  itself, carried for consistency
*                                  with py010's own SPECIAL-NAMES
 special-names.
     C01 is Top-Of-Form
     class Digit-Chars is "0" thru "9"
     Switch-1 is UPSI-0 on status is Py-Debug-On
                        off status is Py-Debug-Off.
*
 input-output section.
*
*              the 4 files - run parameters, faculty input, payslip
*              and summary print - are all SELECTed in the copybook
 file-control.
 copy "selpy020.cob".
*
 data division.
*
 file section.
*
*              FD entries and the 4 record layouts for the files
*              above - matches selpy020.cob one for one
 copy "fdpy020.cob".
*
 working-storage section.
*
*              run control totals - shared layout with py010
 copy "wspyctl.cob".
*
*              converted view of the current faculty record
 copy "wspyfcb.cob".
*
*                                  picked up in the compile listing
*                                  banner - bump the version in
*                                  parens when the change log grows
 77  Prog-Name                  pic x(16)   value "py020 (1.0.14)".
*
*              file status bytes
*                                  run parameter file - optional,
*                                  checked but never fatal if absent
 01  PY-Dyn-Prm-Status          pic xx              value spaces.
     88  Dyn-Prm-Ok             value "00".
*
*                                  faculty input - 10 drives aa050's
*                                  end of file test
 01  PY-Fac-Status              pic xx              value spaces.
     88  Fac-File-Ok            value "00".
     88  Fac-File-Eof           value "10".
*
*                                  payslip print file
 01  PY-Fac-Psl-Status          pic xx              value spaces.
     88  Fac-Psl-Ok             value "00".
*
*                                  run summary print file
 01  PY-Fac-Sum-Status          pic xx              value spaces.
     88  Fac-Sum-Ok             value "00".
*
*              end of file and run parameter switches
 01  WS-Eof-Sw                  pic x               value "N".
     88  Fac-Eof-Reached        value "Y".
*
 01  WS-Rejected-Count          pic 9(5)            comp.
*                                  non-numeric Fac-Seq, per 1.0.07
*
*              run period labels and placement option, loaded once
*              by aa005 from the parameter file
*                                  run-level default active period
*                                  count, off Prm-Period-Count -
*                                  stands in for bb005 below whenever
*                                  a faculty row's own count is junk
 01  WS-Run-Period-Count        pic 9               value 5.
*                                  printed in the period table at
*                                  cc010 - blank if no param record
 01  WS-Period-Label            pic x(20)  occurs 5.
*                                  as read off the parameter file,
*                                  before aa006 validates it
 01  WS-Raw-Placement           pic x(4)            value "BOTH".
*                                  the validated code bb050 acts on
 01  WS-Placement-Option        pic x(4)            value "BOTH".
*
*              the three valid placement codes, table view for the
*              validation search, named view for the WHEN OTHER
*              fall-back test in aa005
 01  WS-Placement-Codes.
     03  WS-Plc-Code            pic x(4)  occurs 3.
*                                  table view and named view are the
*                                  same three bytes - aa006 searches
*                                  the table, aa005 loads the named
*                                  fields once at start of run
 01  WS-Placement-Named redefines WS-Placement-Codes.
     03  WS-Plc-15              pic x(4).
     03  WS-Plc-30              pic x(4).
     03  WS-Plc-Both            pic x(4).
*
 01  WS-Plc-Found-Sw            pic x               value "N".
     88  Plc-Code-Found         value "Y".
*
*              run date, packed for arithmetic, display view for
*              the summary banner
 01  WS-Run-Date-Bin            pic 9(8)            comp.
*                                  display view - read by aa090 below
 01  WS-Run-Date-Disp redefines WS-Run-Date-Bin
                                 pic 9(8).
*                                  hhmmss, accepted alongside the run
*                                  date and moved into Ctl-Run-Time -
*                                  py010/py020 share the one pair of
*                                  fields declared in wspyctl.cob
 01  WS-Run-Time-Bin            pic 9(6)            comp.
*
*              subscripts
 01  WS-Ix                      pic 9(3)            comp.
*
*              withholding / percentage tax totals before the 15th
*              / 30th placement split
*                                  absolute amount or salary * rate
 01  WS-Wtax-Total               pic s9(7)v99  comp-3.
*                                  same rule, percentage tax side
 01  WS-Ptax-Total               pic s9(7)v99  comp-3.
*
*****************************************************************
* SAFE-NUMERIC / PARSE-PERCENT working fields.
*
* A text field may carry a currency sign, commas, a trailing
* percent sign or a lone dash for blank.  WS-Safe-Text is scanned
* one character at a time; only digits, the decimal point and a
* leading minus sign are kept, everything else - spaces, "$", ",",
* "%" - is discarded.  The digits either side of the point are then
* packed right justified into WS-Clean-Digits, which is redefined
* as a 7.2 numeric so no separate conversion move is needed.
*
* Shared by zz060-Safe-Numeric and zz065-Parse-Percent below - every
* rate, hours, adjustment and tax field on the faculty file passes
* through one or the other before bb000 does any arithmetic on it.
*****************************************************************
*                                  caller loads this before the call
 01  WS-Safe-Text                pic x(20).
*                                  subscript into WS-Safe-Text
 01  WS-Safe-Ix                  pic 9(2)      comp.
*                                  one character lifted by zz061
 01  WS-Safe-Char                pic x.
*
 01  WS-Safe-Dot-Sw               pic x        value "N".
     88  Safe-Dot-Seen            value "Y".
*
 01  WS-Safe-Neg-Sw                pic x       value "N".
     88  Safe-Is-Negative          value "Y".
*
*                                  digits before the point, left to
*                                  right as scanned, right justified
*                                  into WS-Int-Padded below
 01  WS-Int-Digits                pic x(7)     value "0000000".
 01  WS-Int-Len                   pic 9(2)     comp.
 01  WS-Int-Start                 pic 9(2)     comp.
 01  WS-Int-Padded                pic x(7).
*
*                                  up to 2 digits after the point
 01  WS-Frac-Digits                pic xx      value "00".
 01  WS-Frac-Len                   pic 9(2)    comp.
*
*                                  7 int + 2 frac bytes, assembled by
*                                  zz060 before the redefines below
*                                  turns it into a real number
 01  WS-Clean-Digits                pic x(9).
 01  WS-Clean-Numeric redefines WS-Clean-Digits
                                    pic 9(7)v99.
*
*                                  zz060's answer, sign applied
 01  WS-Numeric-Result              pic s9(7)v99  comp-3.
*                                  zz065's answer - a decimal fraction
 01  WS-Percent-Result              pic s9(5)v999 comp-3.
*
*              the payslip print area
 01  WS-Fac-Line.
     03  WS-Fac-Col1            pic x(80).
*                                  pads the line to the print width
     03  filler                 pic x(52).
*
*                                  dollar sign floats, comma inserted
 01  WS-Money-Edit                pic $$,$$$,$$9.99.
*                                  hourly rate, up to 999.99
 01  WS-Rate-Edit                  pic zzz9.99.
*                                  period/total hours, up to 9999.99
 01  WS-Hours-Edit                  pic zzzz9.99.
*                                  withholding/percentage tax rate %
 01  WS-Pct-Edit                    pic z9.9.
*                                  run summary record counts
 01  WS-Count-Edit                   pic zzzz9.
*                                  Fac-N-Seq on the payslip header
 01  WS-Seq-Edit                      pic zzz9.
*
*                                  built by the calling paragraph,
*                                  displayed as-is by zz040 below
 01  WS-Error-Message.
     03  WS-Err-Code            pic x(5).
     03  filler                 pic x            value space.
     03  WS-Err-Text            pic x(60).
*
 procedure division.
*
 aa000-Main.
*                                  today's date - this run has no
*                                  pay-date field, only a run banner
     accept WS-Run-Date-Disp from date yyyymmdd.
*                                  run time, for the same banner -
*                                  both moved into the shared control
*                                  record so the Run Date/Run Time
*                                  lines at aa090 read off Ctl-Run-
*                                  Date/Ctl-Run-Time, not the local
*                                  WS-Run-Date-Disp redefines above
     accept WS-Run-Time-Bin from time.
     move WS-Run-Date-Bin to Ctl-Run-Date.
     move WS-Run-Time-Bin to Ctl-Run-Time.
     perform aa005-Read-Run-Params.
     perform aa010-Open-Py-Files.
*                                  run totals zeroed before the first
*                                  faculty record is read
     move zero to Ctl-Employees-Read
     move zero to Ctl-Payslips-Written
     move zero to Ctl-Gross-Pay-Total
     move zero to Ctl-Deductions-Total
     move zero to Ctl-Net-Pay-Total
     move zero to WS-Rejected-Count.
     perform aa050-Process-Faculty thru aa050-Exit
         until Fac-Eof-Reached.
     perform aa090-Write-Summary.
     perform aa099-Close-Py-Files.
     goback.
*
*              run parameters are optional - if the file is absent
*              or empty the period labels stay blank and the split
*              defaults to BOTH, per the placement rule below
 aa005-Read-Run-Params.
*                                  defaults in case the param file is
*                                  missing, empty, or can't be opened
     move spaces to WS-Period-Label (1) WS-Period-Label (2)
                    WS-Period-Label (3) WS-Period-Label (4)
                    WS-Period-Label (5).
     move "15  "  to WS-Plc-15.
     move "30  "  to WS-Plc-30.
     move "BOTH"  to WS-Plc-Both.
     move "BOTH" to WS-Raw-Placement.
     move 5 to WS-Run-Period-Count.
     open input PY-Dyn-Param-File.
     if Dyn-Prm-Ok
         read PY-Dyn-Param-File
             at end
*                                  no record - defaults above stand
                 continue
         end-read
         if Dyn-Prm-Ok
*                                  one param record overrides the
*                                  placement option, all 5 labels and
*                                  the run's default active periods -
*                                  clamped 1-5 the same as bb005 does
*                                  for each faculty row's own count
             move Prm-Placement-Option to WS-Raw-Placement
             move Prm-Period-Label (1) to WS-Period-Label (1)
             move Prm-Period-Label (2) to WS-Period-Label (2)
             move Prm-Period-Label (3) to WS-Period-Label (3)
             move Prm-Period-Label (4) to WS-Period-Label (4)
             move Prm-Period-Label (5) to WS-Period-Label (5)
             move Prm-Period-Count to WS-Run-Period-Count
             if WS-Run-Period-Count < 1
                 move 1 to WS-Run-Period-Count
             end-if
             if WS-Run-Period-Count > 5
                 move 5 to WS-Run-Period-Count
             end-if
         end-if
         close PY-Dyn-Param-File
     end-if.
*                                  validate what the param file gave
*                                  us before trusting it at bb050
     move "N" to WS-Plc-Found-Sw.
     perform aa006-Check-One-Plc-Code thru aa006-Exit
         varying WS-Ix from 1 by 1 until WS-Ix > 3.
     if Plc-Code-Found
         move WS-Raw-Placement to WS-Placement-Option
     else
*                                  junk value on the param file -
*                                  fall back to splitting both ways
         move "BOTH" to WS-Placement-Option.
*
*              table search over the three valid placement codes -
*              matches the raw text held on the parameter file, if
*              any, against "15", "30" or "BOTH"
 aa006-Check-One-Plc-Code.
*                                  subscript 1-3 selects "15"/"30"/
*                                  "BOTH" off the table above
     if WS-Raw-Placement = WS-Plc-Code (WS-Ix)
         move "Y" to WS-Plc-Found-Sw.
 aa006-Exit.
     exit.
*
 aa010-Open-Py-Files.
*                                  faculty input must open clean -
*                                  return 1 to the JCL/menu if not
     open input PY-Faculty-File.
     if not Fac-File-Ok
         move "PY201" to WS-Err-Code
         move "Unable to open faculty input file" to WS-Err-Text
         perform zz040-Evaluate-Message
         goback returning 1.
*                                  payslip print file - return 2
     open output PY-Faculty-Payslip-File.
     if not Fac-Psl-Ok
         move "PY202" to WS-Err-Code
         move "Unable to open payslip print file" to WS-Err-Text
         perform zz040-Evaluate-Message
         goback returning 2.
*                                  run summary print file - return 3
     open output PY-Faculty-Summary-File.
     if not Fac-Sum-Ok
         move "PY203" to WS-Err-Code
         move "Unable to open summary print file" to WS-Err-Text
         perform zz040-Evaluate-Message
         goback returning 3.
*                                  falls through here on a clean open
 aa010-Exit.
     exit.
*
*****************************************************************
* aa050 drives the main read/calc/print loop - one faculty record
* in, one payslip out, until the input file runs dry.
*****************************************************************
 aa050-Process-Faculty.
     read PY-Faculty-File
         at end
*                                  normal end of file - not an error
             move "Y" to WS-Eof-Sw
             go to aa050-Exit.
     if not Fac-File-Ok
*                                  a bad read is logged then treated
*                                  as eof so the run ends cleanly
*                                  rather than looping forever
         move "SY010" to WS-Err-Code
         move "Read error on faculty input file" to WS-Err-Text
         perform zz040-Evaluate-Message
         move "Y" to WS-Eof-Sw
         go to aa050-Exit.
     if Fac-Seq is not numeric
*                                  per 1.0.07 - header/junk rows are
*                                  counted and skipped, not fatal
         add 1 to WS-Rejected-Count
         go to aa050-Exit.
     add 1 to Ctl-Employees-Read.
     perform bb000-Calculate-Pay thru bb000-Exit.
     perform cc000-Print-Payslip thru cc000-Exit.
     add 1 to Ctl-Payslips-Written.
*                                  rolls this faculty member's
*                                  figures into the run totals
     add Fac-Salary-Earned to Ctl-Gross-Pay-Total.
     add Fac-Total-Deductions to Ctl-Deductions-Total.
     add Fac-Net-Pay to Ctl-Net-Pay-Total.
 aa050-Exit.
     exit.
*
*****************************************************************
* aa090 writes the end of run summary to pypslsu2 - one section,
* read/print counts followed by the three run money totals.
*****************************************************************
 aa090-Write-Summary.
*                                  banner line
     move spaces to PY-Fac-Summary-Line.
     move "PART-TIME FACULTY PAYROLL - RUN SUMMARY" to WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Summary-Line.
     write PY-Fac-Summary-Line.
*                                  run date/time, off the shared
*                                  Ctl-Run-Date/Ctl-Run-Time moved in
*                                  at aa000 - ccyymmdd and hhmmss, no
*                                  editing
     move spaces to WS-Fac-Col1.
     string "Run Date . . . . . . . . " delimited by size
            Ctl-Run-Date            delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Summary-Line.
     write PY-Fac-Summary-Line.
     move spaces to WS-Fac-Col1.
     string "Run Time . . . . . . . . " delimited by size
            Ctl-Run-Time            delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Summary-Line.
     write PY-Fac-Summary-Line.
*                                  blank line separates banner from
*                                  the counts below
     move spaces to PY-Fac-Summary-Line.
     write PY-Fac-Summary-Line.
*                                  faculty rows read this run
     move Ctl-Employees-Read to WS-Count-Edit.
     move spaces to WS-Fac-Col1.
     string "Faculty Records Read . . " delimited by size
            WS-Count-Edit           delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Summary-Line.
     write PY-Fac-Summary-Line.
*                                  payslips actually written
     move Ctl-Payslips-Written to WS-Count-Edit.
     move spaces to WS-Fac-Col1.
     string "Payslips Written  . . . . " delimited by size
            WS-Count-Edit           delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Summary-Line.
     write PY-Fac-Summary-Line.
*                                  non-numeric Fac-Seq, counted by
*                                  aa050 above
     move WS-Rejected-Count to WS-Count-Edit.
     move spaces to WS-Fac-Col1.
     string "Header/Junk Rows Skipped  " delimited by size
            WS-Count-Edit           delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Summary-Line.
     write PY-Fac-Summary-Line.
*                                  run total gross salary earned
     move Ctl-Gross-Pay-Total to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "Total Salary Earned . . $" delimited by size
            WS-Money-Edit            delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Summary-Line.
     write PY-Fac-Summary-Line.
*                                  run total of both taxes, both
*                                  placements
     move Ctl-Deductions-Total to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "Total Deductions  . . . $" delimited by size
            WS-Money-Edit            delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Summary-Line.
     write PY-Fac-Summary-Line.
*                                  run total net pay
     move Ctl-Net-Pay-Total to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "Total Net Pay . . . . . $" delimited by size
            WS-Money-Edit            delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Summary-Line.
     write PY-Fac-Summary-Line.
*
*              no file-status check on close - nothing further to
*              do if it fails, the run has already finished
 aa099-Close-Py-Files.
     close PY-Faculty-File
           PY-Faculty-Payslip-File
           PY-Faculty-Summary-File.
*
*****************************************************************
* bb000 turns the raw text faculty record now held on PY-Faculty-
* Record into the numeric calc block PY-Faculty-Calc-Block and
* works out this employee's full payroll - salary earned, the
* adjustment, both taxes and the 15th/30th split, down to net pay.
*
* bb005 does the text-to-numeric conversion; bb010/bb020/bb025
* build the period table; bb030 resolves the adjustment; bb040
* resolves both taxes; bb050 splits them across the 15th and 30th.
*****************************************************************
 bb000-Calculate-Pay.
*                                  text to numeric, all fields
     perform bb005-Convert-Input.
*                                  all 5 table slots, whether active
*                                  or not - bb020 sums only the
*                                  active ones
     perform bb010-Convert-One-Period thru bb010-Exit
         varying WS-Ix from 1 by 1 until WS-Ix > 5.
     perform bb020-Sum-Active-Periods thru bb020-Exit.
*                                  rate times total hours across the
*                                  active periods
     compute Fac-Salary-Earned rounded =
             Fac-N-Hourly-Rate * Fac-Total-Hours.
     perform bb030-Resolve-Adjustment.
*                                  gross less the adjustment, before
*                                  either tax is taken
     compute Fac-Sub-Total rounded =
             Fac-Salary-Earned - Fac-Adjustment.
     perform bb040-Resolve-Taxes.
     perform bb050-Split-Placement.
 bb000-Exit.
     exit.
*
 bb005-Convert-Input.
*                                  kept zero rather than aborting -
*                                  aa050 has already rejected this
*                                  row if Fac-Seq is not numeric
     if Fac-Seq is numeric
         move Fac-Seq to Fac-N-Seq
     else
         move zero to Fac-N-Seq.
*                                  defaults to the run's own active
*                                  period count (Prm-Period-Count, via
*                                  aa005) when this row doesn't carry
*                                  a usable one of its own, then
*                                  clamped to 1 thru 5 either way
     if Fac-Period-Count is numeric
         move Fac-Period-Count to Fac-N-Period-Count
     else
         move WS-Run-Period-Count to Fac-N-Period-Count.
     if Fac-N-Period-Count < 1
         move 1 to Fac-N-Period-Count.
     if Fac-N-Period-Count > 5
         move 5 to Fac-N-Period-Count.
*                                  hourly rate - may carry a $ sign
     move Fac-Hourly-Rate to WS-Safe-Text.
     perform zz060-Safe-Numeric thru zz060-Exit.
     move WS-Numeric-Result to Fac-N-Hourly-Rate.
*                                  adjustment hours, if supplied
     move Fac-Adj-Hours to WS-Safe-Text.
     perform zz060-Safe-Numeric thru zz060-Exit.
     move WS-Numeric-Result to Fac-N-Adj-Hours.
*                                  adjustment amount - wins over the
*                                  hours above at bb030 below
     move Fac-Adj-Amount to WS-Safe-Text.
     perform zz060-Safe-Numeric thru zz060-Exit.
     move WS-Numeric-Result to Fac-N-Adj-Amount.
*                                  withholding tax rate - "10%" style,
*                                  zz065 divides by 100 for us
     move Fac-Wtax-Rate to WS-Safe-Text.
     perform zz065-Parse-Percent thru zz065-Exit.
     move WS-Percent-Result to Fac-N-Wtax-Rate.
*                                  withholding tax amount - wins over
*                                  the rate above at bb040 below
     move Fac-Wtax-Amount to WS-Safe-Text.
     perform zz060-Safe-Numeric thru zz060-Exit.
     move WS-Numeric-Result to Fac-N-Wtax-Amount.
*                                  percentage tax rate, same rule
     move Fac-Ptax-Rate to WS-Safe-Text.
     perform zz065-Parse-Percent thru zz065-Exit.
     move WS-Percent-Result to Fac-N-Ptax-Rate.
*                                  percentage tax amount, same rule
     move Fac-Ptax-Amount to WS-Safe-Text.
     perform zz060-Safe-Numeric thru zz060-Exit.
     move WS-Numeric-Result to Fac-N-Ptax-Amount.
*
*****************************************************************
* bb010/bb020/bb025 turn the 5 raw period-hours entries into numeric
* amounts and roll up the active ones (1 thru Fac-N-Period-Count)
* into Fac-Total-Hours for bb000's salary computation above.
*****************************************************************
*              converts one period's raw hours text and works out
*              its amount at the employee's rate - called for all
*              5 table entries, unused periods left at zero
 bb010-Convert-One-Period.
     move Fac-Period-Hours (WS-Ix) to WS-Safe-Text.
     perform zz060-Safe-Numeric thru zz060-Exit.
     move WS-Numeric-Result to Fac-N-Period-Hours (WS-Ix).
*                                  this period's amount for the
*                                  breakdown table at cc010 below -
*                                  unused periods come out zero
     compute Fac-Period-Amt (WS-Ix) rounded =
             Fac-N-Period-Hours (WS-Ix) * Fac-N-Hourly-Rate.
 bb010-Exit.
     exit.
*
 bb020-Sum-Active-Periods.
     move zero to Fac-Total-Hours.
*                                  only the active periods - 1 thru
*                                  Fac-N-Period-Count from bb005
     perform bb025-Sum-One-Period thru bb025-Exit
         varying WS-Ix from 1 by 1 until WS-Ix > Fac-N-Period-Count.
 bb020-Exit.
     exit.
*
 bb025-Sum-One-Period.
     add Fac-N-Period-Hours (WS-Ix) to Fac-Total-Hours.
 bb025-Exit.
     exit.
*
*              adjustment precedence - explicit amount, else
*              adj-hours times rate, else zero
 bb030-Resolve-Adjustment.
*                                  explicit amount wins outright
     if Fac-N-Adj-Amount not = zero
         move Fac-N-Adj-Amount to Fac-Adjustment
     else
*                                  else hours times the hourly rate
         if Fac-N-Adj-Hours not = zero
             compute Fac-Adjustment rounded =
                     Fac-N-Adj-Hours * Fac-N-Hourly-Rate
         else
*                                  else no adjustment this period
             move zero to Fac-Adjustment.
*
*              withholding/percentage tax - absolute amount wins
*              over the rate, then the displayed rate is backfilled
*              from amount/gross when the rate itself was zero
 bb040-Resolve-Taxes.
*                                  withholding - explicit amount
*                                  wins over salary times rate
     if Fac-N-Wtax-Amount not = zero
         move Fac-N-Wtax-Amount to WS-Wtax-Total
     else
         compute WS-Wtax-Total rounded =
                 Fac-Salary-Earned * Fac-N-Wtax-Rate.
*                                  percentage tax, same precedence
     if Fac-N-Ptax-Amount not = zero
         move Fac-N-Ptax-Amount to WS-Ptax-Total
     else
         compute WS-Ptax-Total rounded =
                 Fac-Salary-Earned * Fac-N-Ptax-Rate.
*                                  per 1.0.06 - when the rate was held
*                                  as zero but an amount came through,
*                                  back-fill the rate shown on the
*                                  payslip from amount / gross
     if Fac-N-Wtax-Rate = zero and WS-Wtax-Total not = zero
                         and Fac-Salary-Earned not = zero
         compute Fac-Disp-Wtax-Rate rounded =
                 WS-Wtax-Total / Fac-Salary-Earned
     else
         move Fac-N-Wtax-Rate to Fac-Disp-Wtax-Rate.
*                                  same back-fill, percentage tax
     if Fac-N-Ptax-Rate = zero and WS-Ptax-Total not = zero
                         and Fac-Salary-Earned not = zero
         compute Fac-Disp-Ptax-Rate rounded =
                 WS-Ptax-Total / Fac-Salary-Earned
     else
         move Fac-N-Ptax-Rate to Fac-Disp-Ptax-Rate.
*
*              posts the two tax totals onto the 15th and/or 30th
*              per the run's placement option and rolls up the
*              deduction and net pay totals for the payslip
 bb050-Split-Placement.
     evaluate WS-Placement-Option
         when "15"
*                                  all on the 15th, nothing on the 30th
             move WS-Wtax-Total to Fac-W-Tax-15
             move zero          to Fac-W-Tax-30
             move WS-Ptax-Total  to Fac-P-Tax-15
             move zero           to Fac-P-Tax-30
         when "30"
*                                  all on the 30th, nothing on the 15th
             move zero           to Fac-W-Tax-15
             move WS-Wtax-Total   to Fac-W-Tax-30
             move zero            to Fac-P-Tax-15
             move WS-Ptax-Total    to Fac-P-Tax-30
         when other
*                                  BOTH - half each way, the 30th
*                                  absorbs any odd rounding cent so
*                                  the two halves foot to the total
             compute Fac-W-Tax-15 rounded = WS-Wtax-Total / 2
             compute Fac-W-Tax-30 = WS-Wtax-Total - Fac-W-Tax-15
             compute Fac-P-Tax-15 rounded = WS-Ptax-Total / 2
             compute Fac-P-Tax-30 = WS-Ptax-Total - Fac-P-Tax-15
     end-evaluate.
*                                  each placement's two taxes combined
     compute Fac-Total-15 = Fac-W-Tax-15 + Fac-P-Tax-15.
     compute Fac-Total-30 = Fac-W-Tax-30 + Fac-P-Tax-30.
*                                  both placements, for the payslip
*                                  and the run summary deduction total
     compute Fac-Total-Deductions = Fac-Total-15 + Fac-Total-30.
     compute Fac-Net-Pay rounded =
             Fac-Sub-Total - Fac-Total-Deductions.
*
*****************************************************************
* cc000 formats and prints the faculty payslip - title, employee
* information, the period breakdown table and the payroll summary
* table, followed by the left hand summary block.
*
* Three figures appear twice by design - gross pay, total deductions
* and net pay - once in the summary table, once in the left hand
* block, so the employee can foot either half on its own.
*****************************************************************
 cc000-Print-Payslip.
*                                  top banner rule
     move spaces to PY-Fac-Payslip-Line.
     move all "=" to WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  institution name line
     move spaces to WS-Fac-Col1.
     string "APPLEWOOD STATE UNIVERSITY" delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  report title line
     move spaces to WS-Fac-Col1.
     string "PART-TIME FACULTY PAYSLIP" delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  closes off the heading block
     move all "=" to WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  Fac-N-Seq - the faculty file's own
*                                  row number, not a government id
     move Fac-N-Seq to WS-Seq-Edit.
     move spaces to WS-Fac-Col1.
     string "Sequence No.  : " delimited by size
            WS-Seq-Edit        delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  no line at all when the account
*                                  number field arrived blank
     if Fac-Account-No not = spaces
         move spaces to WS-Fac-Col1
         string "Account No.   : " delimited by size
                Fac-Account-No     delimited by size
                into WS-Fac-Col1
         move WS-Fac-Col1 to PY-Fac-Payslip-Line
         write PY-Fac-Payslip-Line.
     move spaces to WS-Fac-Col1.
     string "Name          : " delimited by size
            Fac-Name           delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  blank line before the period table
     move spaces to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  period breakdown table heading
     move spaces to WS-Fac-Col1.
     string "DATE            HOURS EARNED   RATE     SALARY EARNED"
            delimited by size into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  one row per active period - the
*                                  table is variable length, 1 to 5
*                                  rows per Fac-N-Period-Count
     perform cc010-Print-One-Period thru cc010-Exit
         varying WS-Ix from 1 by 1 until WS-Ix > Fac-N-Period-Count.
*                                  table footing - total hours, and
*                                  the gross salary they earned
     move Fac-Total-Hours to WS-Hours-Edit.
     move Fac-Salary-Earned to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "TOTAL           " delimited by size
            WS-Hours-Edit      delimited by size
            "          $"      delimited by size
            WS-Money-Edit      delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  blank line before the deduction
*                                  summary table
     move spaces to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
     move spaces to WS-Fac-Col1.
     string "DESCRIPTION                              AMOUNT"
            delimited by size into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  gross pay, same figure as TOTAL
*                                  above, carried down into this table
*                                  Fac-Salary-Earned, not Fac-Sub-
*                                  Total - the adjustment shows up
*                                  lower down in the summary block
     move Fac-Salary-Earned to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "Gross Pay                              $" delimited by
            size WS-Money-Edit delimited by size into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  withholding and percentage tax,
*                                  15th placement, rate shown if any
     perform cc020-Print-Wtax-Line thru cc020-Exit.
     perform cc030-Print-Ptax-Line thru cc030-Exit.
*                                  both 15th taxes combined
     move Fac-Total-15 to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "Total (15th)                           $" delimited by
            size WS-Money-Edit delimited by size into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  same two taxes, 30th placement
     perform cc040-Print-Wtax-30-Line thru cc040-Exit.
     perform cc050-Print-Ptax-30-Line thru cc050-Exit.
*                                  both 30th taxes combined
     move Fac-Total-30 to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "Total (30th)                           $" delimited by
            size WS-Money-Edit delimited by size into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  15th + 30th, ahead of net pay so
*                                  the employee can check the footing
     move Fac-Total-Deductions to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "Total Deductions                       $" delimited by
            size WS-Money-Edit delimited by size into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  the bottom line figure
     move Fac-Net-Pay to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "NET PAY                                $" delimited by
            size WS-Money-Edit delimited by size into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  blank line before the left hand
*                                  summary block
     move spaces to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  rate, hours and salary restated in
*                                  the summary block - same figures
*                                  as above, different layout
     move Fac-N-Hourly-Rate to WS-Rate-Edit.
     move spaces to WS-Fac-Col1.
     string "Rate . . . . . . . . . $" delimited by size
            WS-Rate-Edit                delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
     move Fac-Total-Hours to WS-Hours-Edit.
     move spaces to WS-Fac-Col1.
     string "Total Hours. . . . . . . " delimited by size
            WS-Hours-Edit               delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
     move Fac-Salary-Earned to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "Salary Earned. . . . . .$" delimited by size
            WS-Money-Edit               delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  the adjustment from bb030 above -
*                                  zero when none applied this period
     move Fac-Adjustment to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "Adjustment . . . . . . .$" delimited by size
            WS-Money-Edit               delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  salary earned less the adjustment
     move Fac-Sub-Total to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "Sub-Total. . . . . . . .$" delimited by size
            WS-Money-Edit               delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  both taxes, both placements - same
*                                  figure as Total Deductions above
     move Fac-Total-Deductions to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "Less Tax . . . . . . . -$" delimited by size
            WS-Money-Edit               delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  net pay, restated one more time
     move Fac-Net-Pay to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     string "NET PAY. . . . . . . . .$" delimited by size
            WS-Money-Edit               delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  closing banner rule
     move all "=" to WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
*                                  trailing blank line separates one
*                                  faculty member's payslip from the
*                                  next in the stacked print file
     move spaces to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
 cc000-Exit.
     exit.
*
*****************************************************************
* cc010 prints one row of the period breakdown table; cc020/cc030/
* cc040/cc050 each print one deduction line for the 15th or 30th,
* suppressing the "(nn.n%)" suffix when no rate applies.
*****************************************************************
*              one row of the period breakdown table, using the
*              run's period label when one was supplied
 cc010-Print-One-Period.
*                                  same rate for every period - this
*                                  file carries one rate per employee,
*                                  not one per period
     move Fac-N-Period-Hours (WS-Ix) to WS-Hours-Edit.
     move Fac-N-Hourly-Rate to WS-Rate-Edit.
     move Fac-Period-Amt (WS-Ix) to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
*                                  WS-Period-Label (WS-Ix) is blank
*                                  when no run param record was read -
*                                  the column still lines up, just
*                                  with no date text in it
     string WS-Period-Label (WS-Ix) delimited by size
            WS-Hours-Edit           delimited by size
            "   $"                  delimited by size
            WS-Rate-Edit            delimited by size
            "   $"                  delimited by size
            WS-Money-Edit           delimited by size
            into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
 cc010-Exit.
     exit.
*
*              rate suffix only shown when the displayed rate is
*              greater than zero, per the report rule
*                                  Fac-Disp-Wtax-Rate was set (or
*                                  back-filled) by bb040 above
 cc020-Print-Wtax-Line.
     move Fac-W-Tax-15 to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     if Fac-Disp-Wtax-Rate > zero
*                                  rate shown as a percentage in
*                                  parentheses after the description
         compute WS-Pct-Edit = Fac-Disp-Wtax-Rate * 100
         string "Withholding Tax (15th) ("  delimited by size
                WS-Pct-Edit                  delimited by size
                "%)        $"                delimited by size
                WS-Money-Edit                delimited by size
                into WS-Fac-Col1
     else
         string "Withholding Tax (15th)                 $"
                delimited by size
                WS-Money-Edit delimited by size into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
 cc020-Exit.
     exit.
*
*                                  15th placement, percentage tax
 cc030-Print-Ptax-Line.
     move Fac-P-Tax-15 to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     if Fac-Disp-Ptax-Rate > zero
         compute WS-Pct-Edit = Fac-Disp-Ptax-Rate * 100
         string "Percentage Tax (15th)  ("  delimited by size
                WS-Pct-Edit                  delimited by size
                "%)        $"                delimited by size
                WS-Money-Edit                delimited by size
                into WS-Fac-Col1
     else
         string "Percentage Tax (15th)                  $"
                delimited by size
                WS-Money-Edit delimited by size into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
 cc030-Exit.
     exit.
*
*                                  30th placement, withholding tax -
*                                  same displayed rate as the 15th,
*                                  only the placement differs
 cc040-Print-Wtax-30-Line.
     move Fac-W-Tax-30 to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     if Fac-Disp-Wtax-Rate > zero
         compute WS-Pct-Edit = Fac-Disp-Wtax-Rate * 100
         string "Withholding Tax (30th) ("  delimited by size
                WS-Pct-Edit                  delimited by size
                "%)        $"                delimited by size
                WS-Money-Edit                delimited by size
                into WS-Fac-Col1
     else
         string "Withholding Tax (30th)                 $"
                delimited by size
                WS-Money-Edit delimited by size into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
 cc040-Exit.
     exit.
*
*                                  30th placement, percentage tax
 cc050-Print-Ptax-30-Line.
     move Fac-P-Tax-30 to WS-Money-Edit.
     move spaces to WS-Fac-Col1.
     if Fac-Disp-Ptax-Rate > zero
         compute WS-Pct-Edit = Fac-Disp-Ptax-Rate * 100
         string "Percentage Tax (30th)  ("  delimited by size
                WS-Pct-Edit                  delimited by size
                "%)        $"                delimited by size
                WS-Money-Edit                delimited by size
                into WS-Fac-Col1
     else
         string "Percentage Tax (30th)                  $"
                delimited by size
                WS-Money-Edit delimited by size into WS-Fac-Col1.
     move WS-Fac-Col1 to PY-Fac-Payslip-Line.
     write PY-Fac-Payslip-Line.
 cc050-Exit.
     exit.
*
*****************************************************************
* zz040 displays an error message built by the calling paragraph.
* Kept deliberately simple - py010/py020 are batch runs with no
* operator at the screen, so this just goes to the job log.
*****************************************************************
*                                  WS-Error-Message is built by the
*                                  calling paragraph before this is
*                                  performed - nothing to evaluate
*                                  here beyond the display itself
 zz040-Evaluate-Message.
     display WS-Err-Code " " WS-Err-Text upon console.
*
*****************************************************************
* zz060 reduces a text field to a signed 7.2 numeric - blank or a
* lone dash becomes zero, anything that is not a digit, the decimal
* point or a leading minus is discarded.  Caller loads WS-Safe-Text
* and reads the answer back from WS-Numeric-Result.
*****************************************************************
 zz060-Safe-Numeric.
*                                  clear down the working fields from
*                                  whatever the last call left in them
     move zero to WS-Int-Len.
     move zero to WS-Frac-Len.
     move "N" to WS-Safe-Dot-Sw.
     move "N" to WS-Safe-Neg-Sw.
     move "0000000" to WS-Int-Digits.
     move "00" to WS-Frac-Digits.
*                                  one pass over all 20 bytes -
*                                  zz061 below sorts the digits
     perform zz061-Scan-One-Char thru zz061-Exit
         varying WS-Safe-Ix from 1 by 1 until WS-Safe-Ix > 20.
     if WS-Int-Len = zero and WS-Frac-Len = zero
*                                  nothing usable was scanned - blank,
*                                  a lone dash, or all punctuation
         move zero to WS-Numeric-Result
         go to zz060-Exit.
*                                  right justify the integer digits
*                                  into the 7 byte field
     move "0000000" to WS-Int-Padded.
     if WS-Int-Len > zero
         compute WS-Int-Start = 8 - WS-Int-Len
         move WS-Int-Digits (1:WS-Int-Len)
           to WS-Int-Padded (WS-Int-Start:WS-Int-Len).
*                                  assembled 7.2 digits, read back
*                                  through the WS-Clean-Numeric
*                                  redefines with no extra move
     move WS-Int-Padded to WS-Clean-Digits (1:7).
     move WS-Frac-Digits to WS-Clean-Digits (8:2).
     move WS-Clean-Numeric to WS-Numeric-Result.
     if Safe-Is-Negative
         compute WS-Numeric-Result = WS-Numeric-Result * -1.
 zz060-Exit.
     exit.
*
 zz061-Scan-One-Char.
     move WS-Safe-Text (WS-Safe-Ix:1) to WS-Safe-Char.
     evaluate true
         when WS-Safe-Char = "-"
*                                  sign applied at the end by zz060
             move "Y" to WS-Safe-Neg-Sw
         when WS-Safe-Char = "."
*                                  everything from here on is fraction
             move "Y" to WS-Safe-Dot-Sw
         when WS-Safe-Char is numeric
             if Safe-Dot-Seen
*                                  only the first 2 fraction digits
*                                  are kept, the rest are dropped
                 if WS-Frac-Len < 2
                     add 1 to WS-Frac-Len
                     move WS-Safe-Char to WS-Frac-Digits (WS-Frac-Len:1)
                 end-if
             else
*                                  only the first 7 integer digits
*                                  are kept, the rest are dropped
                 if WS-Int-Len < 7
                     add 1 to WS-Int-Len
                     move WS-Safe-Char to WS-Int-Digits (WS-Int-Len:1)
                 end-if
             end-if
         when other
*                                  "$", ",", "%", space - discarded
             continue
     end-evaluate.
 zz061-Exit.
     exit.
*
*****************************************************************
* zz065 is SAFE-NUMERIC followed by a divide by 100, turning a
* percentage such as "10%" or "10" into the decimal fraction .100
* that the rate fields on the calc block are held in.  A "%" sign,
* like any other non-digit character, is already dropped by the
* character scan in zz060/zz061 above.
*****************************************************************
 zz065-Parse-Percent.
*                                  "10%", "10" and "0.10" all land
*                                  on WS-Numeric-Result as 10.00 or
*                                  0.10 - dividing by 100 here only
*                                  makes sense for the whole-number
*                                  forms, which is what this file uses
     perform zz060-Safe-Numeric thru zz060-Exit.
     compute WS-Percent-Result rounded = WS-Numeric-Result / 100.
 zz065-Exit.
     exit.
