*
* File control for py010 - Standard Payslip Engine.
*
     select   PY-Std-Employee-File  assign       "PYEMFIL"
                       organization line sequential
                       status       PY-Std-Emp-Status.
*
     select   PY-Std-Payslip-File   assign       "PYPSLSTD"
                       organization line sequential
                       status       PY-Std-Psl-Status.
*
     select   PY-Std-Summary-File   assign       "PYPSLSUM"
                       organization line sequential
                       status       PY-Std-Sum-Status.
*
