*
* File control for py020 - Dynamic Period Payroll Engine.
*
     select   PY-Dyn-Param-File     assign    "PYDYNPRM"
                       organization line sequential
                       status       PY-Dyn-Prm-Status.
*
     select   PY-Faculty-File       assign    "PYFACFIL"
                       organization line sequential
                       status       PY-Fac-Status.
*
     select   PY-Faculty-Payslip-File assign  "PYPSLFAC"
                       organization line sequential
                       status       PY-Fac-Psl-Status.
*
     select   PY-Faculty-Summary-File assign  "PYPSLSU2"
                       organization line sequential
                       status       PY-Fac-Sum-Status.
*
