********************************************
*                                          *
*  Working Storage For Payroll Run         *
*     Control Totals - py010 & py020       *
********************************************
*
* Shared by both payslip engines so a maintainer touching one run
* summary format knows to check the other.
*
* 04/01/26 vbc - Created.
* 13/01/26 vbc - Added Ctl-Run-Date/Time for the summary banner.
* 27/01/26 vbc - Both fields are now actually loaded by aa000-Main at
*                start of run and printed on the Run Date/Run Time
*                lines of each engine's summary - were declared but
*                sitting unused since the 13/01 entry above.
*
 01  PY-Run-Header.
*                                  ccyymmdd
     03  Ctl-Run-Date           pic 9(8)   comp.
*                                  hhmmss
     03  Ctl-Run-Time           pic 9(6)   comp.
     03  filler                 pic x(10).
*
 01  PY-Run-Control-Record.
     03  Ctl-Employees-Read     pic 9(5)        comp.
     03  Ctl-Payslips-Written   pic 9(5)        comp.
     03  Ctl-Gross-Pay-Total    pic s9(9)v99    comp-3.
     03  Ctl-Deductions-Total   pic s9(9)v99    comp-3.
     03  Ctl-Net-Pay-Total      pic s9(9)v99    comp-3.
     03  filler                 pic x(20).
*
