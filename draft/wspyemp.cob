********************************************
*                                          *
*  Record Definition For Standard Payroll  *
*     Employee Input File (Hourly Emps)    *
*     One record per employee per period   *
********************************************
*  File size 100 bytes.
*
* 04/01/26 vbc - Created for py010 - hourly payslip engine.
* 09/01/26 vbc - Dept/Position made optional (may be spaces).
*
 01  PY-Std-Employee-Record.
*                                  full name - required
     03  Std-Emp-Name           pic x(30).
*                                  "EMP001" style id - required
     03  Std-Emp-Id             pic x(10).
*                                  rate per hour, dollars - required
     03  Std-Emp-Hourly-Rate    pic 9(4)v99.
*                                  hours worked this period - required
     03  Std-Emp-Hours          pic 9(3)v99.
*                                  optional, may be spaces
     03  Std-Emp-Dept           pic x(20).
*                                  optional, may be spaces
     03  Std-Emp-Position       pic x(25).
     03  filler                 pic x(4).
*
