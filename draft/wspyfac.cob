********************************************
*                                          *
*  Record Definition For Dynamic Period    *
*   Payroll Input File (Pt-Time Faculty)   *
*     Uses Fac-Seq to identify data rows   *
********************************************
*  File size 176 bytes.
*
* Rate, hours, adjustment and tax fields arrive as display text and
* may carry currency signs, commas, a trailing percent sign or a lone
* dash for a blank - they are NOT packed numerics on this file.
* SAFE-NUMERIC and PARSE-PERCENT in py020 turn them into the numeric
* calc block held in wspyfcb.cob before any arithmetic is done.
*
* 06/01/26 vbc - Created for py020 - faculty dynamic payroll engine.
* 11/01/26 vbc - Widened Fac-Account-No to x(16) to match bank format.
*
 01  PY-Faculty-Record.
*                                  numeric test flags data row vs junk row
     03  Fac-Seq                pic x(4).
*                                  bank/payroll account no - may be spaces
     03  Fac-Account-No         pic x(16).
     03  Fac-Name               pic x(30).
*                                  e.g. "12.50" or dollar-sign "12.50"
     03  Fac-Hourly-Rate        pic x(9).
*                                  hours for up to 5 semi-monthly periods
     03  Fac-Period-Hours       pic x(9)  occurs 5.
*                                  active periods, clamped 1-5 on load
     03  Fac-Period-Count       pic x(1).
*                                  optional
     03  Fac-Adj-Hours          pic x(9).
*                                  overrides adj-hours*rate when non-zero
     03  Fac-Adj-Amount         pic x(12).
*                                  e.g. "10%" or "0.100"
     03  Fac-Wtax-Rate          pic x(8).
*                                  overrides rate when non-zero
     03  Fac-Wtax-Amount        pic x(12).
     03  Fac-Ptax-Rate          pic x(8).
     03  Fac-Ptax-Amount        pic x(12).
     03  filler                 pic x(10).
*
