********************************************
*                                          *
*  Working Storage For Dynamic Period      *
*   Payroll Calculation Block - py020      *
*     Converted view of PY-Faculty-Record  *
********************************************
*
* Filled by zz060-Safe-Numeric / zz065-Parse-Percent out of the raw
* text fields in wspyfac.cob.  Carried through one employee's pay
* computation and onto the payslip.
*
* 06/01/26 vbc - Created for py020 - faculty dynamic payroll engine.
* 15/01/26 vbc - Added Fac-Disp-Wtax-Rate/Fac-Disp-Ptax-Rate for the
*                rate back-fill shown on the payslip.
* 16/01/26 vbc - Added trailing filler pad, in line with the rest of
*                the payroll copybooks.
*
 01  PY-Faculty-Calc-Block.
     03  Fac-N-Seq              pic 9(4)             comp.
     03  Fac-N-Hourly-Rate      pic 9(4)v99          comp-3.
     03  Fac-N-Period-Hours     pic 9(3)v99  comp-3  occurs 5.
     03  Fac-N-Period-Count     pic 9.
     03  Fac-N-Adj-Hours        pic 9(3)v99          comp-3.
     03  Fac-N-Adj-Amount       pic s9(7)v99         comp-3.
     03  Fac-N-Wtax-Rate        pic v999             comp-3.
     03  Fac-N-Wtax-Amount      pic s9(7)v99         comp-3.
     03  Fac-N-Ptax-Rate        pic v999             comp-3.
     03  Fac-N-Ptax-Amount      pic s9(7)v99         comp-3.
*                                  rate back-fill for display
     03  Fac-Disp-Wtax-Rate     pic v999             comp-3.
*                                  rate back-fill for display
     03  Fac-Disp-Ptax-Rate     pic v999             comp-3.
     03  Fac-Period-Amt         pic s9(7)v99 comp-3  occurs 5.
     03  Fac-Total-Hours        pic 9(5)v99          comp-3.
     03  Fac-Salary-Earned      pic s9(7)v99         comp-3.
     03  Fac-Adjustment         pic s9(7)v99         comp-3.
     03  Fac-Sub-Total          pic s9(7)v99         comp-3.
     03  Fac-W-Tax-15           pic s9(7)v99         comp-3.
     03  Fac-W-Tax-30           pic s9(7)v99         comp-3.
     03  Fac-P-Tax-15           pic s9(7)v99         comp-3.
     03  Fac-P-Tax-30           pic s9(7)v99         comp-3.
     03  Fac-Total-15           pic s9(7)v99         comp-3.
     03  Fac-Total-30           pic s9(7)v99         comp-3.
     03  Fac-Total-Deductions   pic s9(7)v99         comp-3.
     03  Fac-Net-Pay            pic s9(7)v99         comp-3.
     03  Fac-Row-Sw             pic x.
         88  Fac-Row-Is-Data    value "Y".
         88  Fac-Row-Is-Junk    value "N".
     03  filler                 pic x(05).
*
