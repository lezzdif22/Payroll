********************************************
*                                          *
*  Record Definition For Py Dynamic Run    *
*     Parameter File - py020 only          *
*     One record, read once at Start Of Run *
********************************************
*  File size 124 bytes.
*
* 07/01/26 vbc - Created.
* 12/01/26 vbc - Placement-Option default changed to spaces on file so
*                aa005 can tell "not supplied" from "BOTH" requested.
*
 01  PY-Dyn-Run-Param-Record.
*                                  def 5 - clamped to 1-5 on load
     03  Prm-Period-Count       pic 9.
*                                  def spaces, e.g. "JAN 1-15"
     03  Prm-Period-Label       pic x(20)   occurs 5.
*                                  "15  ", "30  " or "BOTH" - def BOTH
     03  Prm-Placement-Option   pic x(4).
     03  filler                 pic x(19).
*
